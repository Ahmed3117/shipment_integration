000100***************************************************************** 00000100
000200* SHPMSTCP   -  SHIPMENT MASTER RECORD LAYOUT                   * 00000200
000300*                                                                *00000300
000400*   ONE ENTRY PER SHIPMENT ACCEPTED BY SHPPROC.  SHPUPDT REWRITES*00000400
000500*   THE STATUS/CARRIER FIELDS AS TRACKING EVENTS ARRIVE.  SHPRPT1*00000500
000600*   READS THIS FILE SEQUENTIAL IN COMPANY-ID ORDER FOR THE       *00000600
000700*   SHIPMENT REGISTER.                                           *00000700
000800*                                                                *00000800
000900*   COPY THIS MEMBER WITH REPLACING ==:TAG:== BY ==prefix==      *00000900
001000*   TO GET A PRIVATE SET OF NAMES FOR EACH FD OR TABLE ROW THAT  *00001000
001100*   USES THE LAYOUT (SEE SHPPROC FD SHIPMENT-MASTER-OUT AND      *00001100
001200*   SHPUPDT'S IN-MEMORY MASTER TABLE).                           *00001200
001300*                                                                *00001300
001400*   CHANGE HISTORY                                               *00001400
001500*     1989-04-11  RBW  ORIGINAL LAYOUT                           *00001500
001600*     1990-11-02  DJS  ADDED SHP-CARRIER-ID, SHP-PAID-FLAG       *00001600
001700*     1999-01-08  MQT  Y2K -- SHP-EST-DELIVERY WIDENED TO 9(08)  *00001700
001800*                       (WAS 9(06) YYMMDD, NOW YYYYMMDD)         *00001800
001900*     2006-02-14  PTK  ADDED CONDITION NAMES FOR :TAG:-STATUS    *00001900
002000*                       AND :TAG:-PAID-FLAG PER SHOP STD         *00002000
002100*                       WI-04-015                                *00002100
002200***************************************************************** 00002200
002300 01  :TAG:-REC.                                                   00002300
002400     05  :TAG:-ID                       PIC 9(06).                00002400
002500     05  :TAG:-COMPANY-ID               PIC 9(04).                00002500
002600     05  :TAG:-TRACKING-NO              PIC 9(10).                00002600
002700     05  :TAG:-REFERENCE                PIC X(15).                00002700
002800     05  :TAG:-SERVICE-CODE             PIC X(10).                00002800
002900     05  :TAG:-WEIGHT                   PIC 9(05)V99.             00002900
003000     05  :TAG:-EST-COST                 PIC 9(07)V99.             00003000
003100     05  :TAG:-EST-DELIVERY             PIC 9(08).                00003100
003200     05  :TAG:-STATUS                   PIC X(16).                00003200
003300         88  :TAG:-IS-CREATED               VALUE 'created'.      00003300
003400         88  :TAG:-IS-PICKED-UP             VALUE 'picked_up'.    00003400
003500         88  :TAG:-IS-IN-TRANSIT            VALUE 'in_transit'.   00003500
003600        88  :TAG:-IS-OUT-FOR-DELIVERY                             00003600
003700                VALUE 'out_for_delivery'.                         00003700
003800         88  :TAG:-IS-DELIVERED             VALUE 'delivered'.    00003800
003900         88  :TAG:-IS-CANCELLED             VALUE 'cancelled'.    00003900
004000         88  :TAG:-IS-RETURNED              VALUE 'returned'.     00004000
004100     05  :TAG:-CARRIER-ID               PIC 9(04).                00004100
004200     05  :TAG:-PAID-FLAG                PIC X(01).                00004200
004300         88  :TAG:-IS-PAID                   VALUE 'Y'.           00004300
004400     05  FILLER                         PIC X(30).                00004400
