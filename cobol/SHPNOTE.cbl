000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPNOTE                                              *00000500
000600*                                                                *00000600
000700* CALLED BY SHPPROC AND SHPUPDT ONCE PER EVENT (SHIPMENT CREATED,*00000700
000800* STATUS CHANGED, OR DELIVERED) TO DETERMINE WHICH REGISTERED    *00000800
000900* WEBHOOK ENDPOINTS SHOULD RECEIVE A NOTIFICATION RECORD.  THIS  *00000900
001000* PROGRAM DOES NOT WRITE THE NOTIFICATION FILE ITSELF -- IT      *00001000
001100* RETURNS THE MATCHING URLS AND LETS THE CALLER, WHICH ALREADY   *00001100
001200* HAS THE FILE OPEN, WRITE THE RECORDS.                          *00001200
001300*                                                                *00001300
001400* CHANGE HISTORY                                                 *00001400
001500*   08/03/92  RBW  ORIGINAL PROGRAM                              *00001500
001600*   02/11/94  DJS  ADDED HTTPS-ONLY CHECK PER SECURITY REVIEW    *00001600
001700*                   94-27 (WAS NOTIFYING PLAIN HTTP ENDPOINTS)   *00001700
001800*   06/19/96  CCL  ADDED EVENT-NAME SANITY CHECK AFTER A BAD     *00001800
001900*                   CALLER BUILD SENT A BLANK EVENT NAME         *00001900
002000*   09/09/98  MQT  Y2K REVIEW -- NO DATE FIELDS ON THIS PROGRAM, *00002000
002100*                   NO CHANGE REQUIRED                           *00002100
002200*   11/03/05  PTK  ADDED CONDITION NAMES FOR WS-EVENT-OK,        *00002200
002300*                   WS-HTTPS-OK AND WBH-E-ACTIVE PER SHOP STD    *00002300
002400*                   WI-03-061; REPLACED LITERAL 'Y'/'N' TESTS    *00002400
002500***************************************************************** 00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID.  SHPNOTE.                                            00002700
002800 AUTHOR. R B WALSH.                                               00002800
002900 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00002900
003000 DATE-WRITTEN. 08/03/92.                                          00003000
003100 DATE-COMPILED. 08/03/92.                                         00003100
003200 SECURITY. COMPANY CONFIDENTIAL.                                  00003200
003300                                                                  00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-390.                                        00003600
003700 OBJECT-COMPUTER. IBM-390.                                        00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM                                           00003900
004000     CLASS SHP-ALPHA-CLASS IS 'A' THRU 'Z'                        00004000
004100     UPSI-0 IS SHP-TRACE-SWITCH.                                  00004100
004200                                                                  00004200
004300 DATA DIVISION.                                                   00004300
004400 WORKING-STORAGE SECTION.                                         00004400
004500*                                                                *00004500
004600 01  WS-SCAN-WORK.                                                00004600
004700     05  WS-SCAN-SUB                  PIC 9(4) COMP VALUE 0.      00004700
004800     05  WS-EVT-SUB                   PIC 9(1) COMP VALUE 0.      00004800
004900     05  WS-EVENT-OK                  PIC X(1) VALUE 'N'.         00004900
005000        88  WS-EVENT-IS-OK            VALUE 'Y'.                  00005000
005100     05  WS-HTTPS-OK                  PIC X(1) VALUE 'N'.         00005100
005200        88  WS-HTTPS-IS-OK            VALUE 'Y'.                  00005200
005300     05  FILLER                       PIC X(10).                  00005300
005400*                                                                *00005400
005500 01  WS-EVENT-NAME-LIST.                                          00005500
005600     05  FILLER       PIC X(24) VALUE 'shipment.created'.         00005600
005700     05  FILLER       PIC X(24) VALUE 'shipment.status_changed'.  00005700
005800     05  FILLER       PIC X(24) VALUE 'shipment.delivered'.       00005800
005900 01  WS-EVENT-NAME-TBL REDEFINES WS-EVENT-NAME-LIST.              00005900
006000     05  WS-EVENT-NAME             PIC X(24) OCCURS 3 TIMES.      00006000
006100*                                                                *00006100
006200 01  WS-HTTPS-PREFIX-LIST.                                        00006200
006300     05  FILLER                    PIC X(1) VALUE 'h'.            00006300
006400     05  FILLER                    PIC X(1) VALUE 't'.            00006400
006500     05  FILLER                    PIC X(1) VALUE 't'.            00006500
006600     05  FILLER                    PIC X(1) VALUE 'p'.            00006600
006700     05  FILLER                    PIC X(1) VALUE 's'.            00006700
006800     05  FILLER                    PIC X(1) VALUE ':'.            00006800
006900     05  FILLER                    PIC X(1) VALUE '/'.            00006900
007000     05  FILLER                    PIC X(1) VALUE '/'.            00007000
007100 01  WS-HTTPS-PREFIX-TBL REDEFINES WS-HTTPS-PREFIX-LIST.          00007100
007200     05  WS-HTTPS-CHAR              PIC X(1) OCCURS 8 TIMES.      00007200
007300*                                                                *00007300
007400 01  WS-TRACE-CODE-LIST.                                          00007400
007500     05  FILLER                    PIC X(3) VALUE 'N01'.          00007500
007600     05  FILLER                    PIC X(3) VALUE 'N02'.          00007600
007700     05  FILLER                    PIC X(3) VALUE 'N03'.          00007700
007800 01  WS-TRACE-CODE-TBL REDEFINES WS-TRACE-CODE-LIST.              00007800
007900     05  WS-TRACE-CODE              PIC X(3) OCCURS 3 TIMES.      00007900
008000*                                                                *00008000
008100 LINKAGE SECTION.                                                 00008100
008200 01  NTD-PARMS.                                                   00008200
008300     05  NTD-COMPANY-ID               PIC 9(04).                  00008300
008400     05  NTD-EVENT                    PIC X(24).                  00008400
008500     05  NTD-TRACKING-NO              PIC 9(10).                  00008500
008600     05  NTD-NEW-STATUS               PIC X(16).                  00008600
008700     05  NTD-MATCH-COUNT              PIC 9(03) COMP.             00008700
008800     05  FILLER                       PIC X(10).                  00008800
008900 01  WBH-TABLE-SIZE                   PIC S9(08) COMP.            00008900
009000 01  WBH-ENTRIES.                                                 00009000
009100     05  WBH-ENTRY OCCURS 0 TO 500 TIMES                          00009100
009200                 DEPENDING ON WBH-TABLE-SIZE.                     00009200
009300         10  WBH-E-COMPANY-ID         PIC 9(04).                  00009300
009400         10  WBH-E-URL                PIC X(60).                  00009400
009500         10  WBH-E-SECRET             PIC X(12).                  00009500
009600         10  WBH-E-ACTIVE             PIC X(01).                  00009600
009700            88  WBH-E-IS-ACTIVE       VALUE 'Y'.                  00009700
009800 01  NTF-MATCHES.                                                 00009800
009900     05  NTF-MATCH-URL OCCURS 500 TIMES PIC X(60).                00009900
010000 01  RETURN-CD                        PIC 9(04) COMP.             00010000
010100                                                                  00010100
010200 PROCEDURE DIVISION USING NTD-PARMS, WBH-TABLE-SIZE, WBH-ENTRIES, 00010200
010300             NTF-MATCHES, RETURN-CD.                              00010300
010400*                                                                 00010400
010500*    NTD-MATCH-COUNT COMES BACK ZERO WHEN NOTHING MATCHES -- THAT 00010500
010600*    IS NOT TREATED AS AN ERROR BY THE CALLER.                    00010600
010700*                                                                 00010700
010800     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00010800
010900     IF WS-EVENT-IS-OK                                            00010900
011000         PERFORM 100-SCAN-ONE-ENTRY-RTN THRU 100-EXIT             00011000
011100                 VARYING WS-SCAN-SUB FROM 1 BY 1                  00011100
011200                 UNTIL WS-SCAN-SUB > WBH-TABLE-SIZE               00011200
011300     END-IF.                                                      00011300
011400     MOVE ZERO TO RETURN-CD.                                      00011400
011500     GOBACK.                                                      00011500
011600                                                                  00011600
011700 000-SETUP-RTN.                                                   00011700
011800     MOVE 0 TO NTD-MATCH-COUNT.                                   00011800
011900     MOVE 'N' TO WS-EVENT-OK.                                     00011900
012000     PERFORM 010-CHECK-ONE-EVENT-NAME-RTN THRU 010-EXIT           00012000
012100             VARYING WS-EVT-SUB FROM 1 BY 1                       00012100
012200             UNTIL WS-EVT-SUB > 3.                                00012200
012300     IF NOT WS-EVENT-IS-OK AND SHP-TRACE-SWITCH                  000012300
012400         DISPLAY 'SHPNOTE TRACE ' WS-TRACE-CODE(1)                00012400
012500             ' - UNRECOGNIZED EVENT NAME ' NTD-EVENT              00012500
012600     END-IF.                                                      00012600
012700 000-EXIT.                                                        00012700
012800     EXIT.                                                        00012800
012900                                                                  00012900
013000 010-CHECK-ONE-EVENT-NAME-RTN.                                    00013000
013100     IF NTD-EVENT = WS-EVENT-NAME(WS-EVT-SUB)                     00013100
013200         MOVE 'Y' TO WS-EVENT-OK                                  00013200
013300     END-IF.                                                      00013300
013400 010-EXIT.                                                        00013400
013500     EXIT.                                                        00013500
013600                                                                  00013600
013700 100-SCAN-ONE-ENTRY-RTN.                                          00013700
013800     IF WBH-E-COMPANY-ID(WS-SCAN-SUB) = NTD-COMPANY-ID            00013800
013900         AND WBH-E-IS-ACTIVE(WS-SCAN-SUB)                         00013900
014000         PERFORM 200-CHECK-HTTPS-RTN THRU 200-EXIT                00014000
014100     END-IF.                                                      00014100
014200 100-EXIT.                                                        00014200
014300     EXIT.                                                        00014300
014400                                                                  00014400
014500 200-CHECK-HTTPS-RTN.                                             00014500
014600     MOVE 'Y' TO WS-HTTPS-OK.                                     00014600
014700     IF WBH-E-URL(WS-SCAN-SUB)(1:8) NOT = WS-HTTPS-PREFIX-LIST    00014700
014800         MOVE 'N' TO WS-HTTPS-OK                                  00014800
014900         IF SHP-TRACE-SWITCH                                      00014900
015000             DISPLAY 'SHPNOTE TRACE ' WS-TRACE-CODE(2)            00015000
015100                 ' - NON-HTTPS ENDPOINT SKIPPED'                  00015100
015200         END-IF                                                   00015200
015300     ELSE                                                         00015300
015400         ADD 1 TO NTD-MATCH-COUNT                                 00015400
015500         MOVE WBH-E-URL(WS-SCAN-SUB)                              00015500
015600             TO NTF-MATCH-URL(NTD-MATCH-COUNT)                    00015600
015700     END-IF.                                                      00015700
015800 200-EXIT.                                                        00015800
015900     EXIT.                                                        00015900
