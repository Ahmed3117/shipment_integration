000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPRATE                                              *00000500
000600*                                                                *00000600
000700* CALLED BY SHPPROC FOR EVERY ACCEPTED SHIPMENT REQUEST TO       *00000700
000800* COMPUTE THE ESTIMATED COST AND THE MIN/MAX ESTIMATED DELIVERY  *00000800
000900* DATES FOR THE CHOSEN SERVICE TYPE.  THE CALLER HAS ALREADY     *00000900
001000* CONFIRMED THE SERVICE TYPE IS ACTIVE -- THIS PROGRAM DOES NOT  *00001000
001100* RE-CHECK THAT.                                                 *00001100
001200*                                                                *00001200
001300* CHANGE HISTORY                                                 *00001300
001400*   06/14/91  RBW  ORIGINAL PROGRAM                              *00001400
001500*   03/02/93  DJS  CORRECTED ROUNDING ON EST-COST (WAS           *00001500
001600*                   TRUNCATING, NOW RATE-ENGINE RULE IS          *00001600
001700*                   ROUND HALF-UP TO 2 DECIMALS)                 *00001700
001800*   11/18/95  CCL  FIXED DELIVERY DATE ROLLOVER AT YEAR END      *00001800
001900*   09/09/98  MQT  Y2K -- RTE-RUN-DATE AND RESULT DATES WIDENED  *00001900
002000*                   TO 4-DIGIT YEAR (WERE YY, NOW YYYY);         *00002000
002100*                   LEAP-YEAR TEST NOW CHECKS CENTURY RULE       *00002100
002200*   01/08/99  MQT  Y2K -- REGRESSION RUN AGAINST 2000 AND 2004   *00002200
002300*                   CALENDARS, NO FURTHER CHANGE REQUIRED        *00002300
002400*   06/22/04  PTK  ADDED WS-TRACE-CODE-TBL FOR SHP-TRACE-SWITCH  *00002400
002500*                   DIAGNOSTIC DISPLAYS PER HELP TICKET 04-0217  *00002500
002600***************************************************************** 00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID.  SHPRATE.                                            00002800
002900 AUTHOR. R B WALSH.                                               00002900
003000 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00003000
003100 DATE-WRITTEN. 06/14/91.                                          00003100
003200 DATE-COMPILED. 06/14/91.                                         00003200
003300 SECURITY. COMPANY CONFIDENTIAL.                                  00003300
003400                                                                  00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-390.                                        00003700
003800 OBJECT-COMPUTER. IBM-390.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM                                           00004000
004100     CLASS SHP-NUMERIC-CLASS IS '0' THRU '9'                      00004100
004200     UPSI-0 IS SHP-TRACE-SWITCH.                                  00004200
004300                                                                  00004300
004400 DATA DIVISION.                                                   00004400
004500 WORKING-STORAGE SECTION.                                         00004500
004600*                                                                *00004600
004700 01  WS-RATE-WORK.                                                00004700
004800     05  WS-RAW-COST                PIC 9(9)V9999 COMP-3 VALUE 0. 00004800
004900     05  WS-REMAINING-DAYS          PIC 9(3)      COMP   VALUE 0. 00004900
005000     05  WS-MONTH-DAYS              PIC 9(2)      COMP   VALUE 0. 00005000
005100     05  WS-LEAP-REM-4              PIC 9(2)      COMP   VALUE 0. 00005100
005200     05  WS-LEAP-REM-100            PIC 9(2)      COMP   VALUE 0. 00005200
005300     05  WS-LEAP-REM-400            PIC 9(3)      COMP   VALUE 0. 00005300
005400     05  WS-LEAP-QUOTIENT           PIC 9(6)      COMP   VALUE 0. 00005400
005500     05  WS-DAY-SUB                 PIC 9(4)      COMP   VALUE 0. 00005500
005600     05  FILLER                     PIC X(10).                    00005600
005700*                                                                *00005700
005800 01  WS-DAYS-IN-MONTH-LIST.                                       00005800
005900     05  FILLER                     PIC 9(2) VALUE 31.            00005900
006000     05  FILLER                     PIC 9(2) VALUE 28.            00006000
006100     05  FILLER                     PIC 9(2) VALUE 31.            00006100
006200     05  FILLER                     PIC 9(2) VALUE 30.            00006200
006300     05  FILLER                     PIC 9(2) VALUE 31.            00006300
006400     05  FILLER                     PIC 9(2) VALUE 30.            00006400
006500     05  FILLER                     PIC 9(2) VALUE 31.            00006500
006600     05  FILLER                     PIC 9(2) VALUE 31.            00006600
006700     05  FILLER                     PIC 9(2) VALUE 30.            00006700
006800     05  FILLER                     PIC 9(2) VALUE 31.            00006800
006900     05  FILLER                     PIC 9(2) VALUE 30.            00006900
007000     05  FILLER                     PIC 9(2) VALUE 31.            00007000
007100 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIST.        00007100
007200     05  WS-DIM                     PIC 9(2) OCCURS 12 TIMES.     00007200
007300*                                                                *00007300
007400 01  WS-CALC-DATE-X.                                              00007400
007500     05  WS-CALC-YYYY                PIC 9(4).                    00007500
007600     05  WS-CALC-MM                  PIC 9(2).                    00007600
007700     05  WS-CALC-DD                  PIC 9(2).                    00007700
007800     05  FILLER                      PIC X(02).                   00007800
007900 01  WS-CALC-DATE-N REDEFINES WS-CALC-DATE-X.                     00007900
008000     05  WS-CALC-DATE-NUM            PIC 9(8).                    00008000
008100     05  FILLER                      PIC X(02).                   00008100
008200*                                                                *00008200
008300 01  WS-TRACE-CODE-LIST.                                         000008300
008400     05  FILLER                     PIC X(3) VALUE 'R01'.         00008400
008500     05  FILLER                     PIC X(3) VALUE 'R02'.         00008500
008600 01  WS-TRACE-CODE-TBL REDEFINES WS-TRACE-CODE-LIST.              00008600
008700     05  WS-TRACE-CODE               PIC X(3) OCCURS 2 TIMES.     00008700
008800*                                                                *00008800
008900 LINKAGE SECTION.                                                 00008900
009000 01  RTE-PARMS.                                                   00009000
009100     05  RTE-WEIGHT                  PIC 9(05)V99.                00009100
009200     05  RTE-BASE-RATE                PIC 9(06)V99.               00009200
009300     05  RTE-RATE-PER-KG               PIC 9(06)V99.              00009300
009400     05  RTE-DAYS-MIN                  PIC 9(03).                 00009400
009500     05  RTE-DAYS-MAX                  PIC 9(03).                 00009500
009600     05  RTE-RUN-DATE                  PIC 9(08).                 00009600
009700     05  RTE-EST-COST                  PIC 9(07)V99.              00009700
009800     05  RTE-EST-DELIV-MIN             PIC 9(08).                 00009800
009900     05  RTE-EST-DELIV-MAX             PIC 9(08).                 00009900
010000     05  FILLER                        PIC X(10).                 00010000
010100 01  RETURN-CD                         PIC 9(04) COMP.            00010100
010200                                                                  00010200
010300 PROCEDURE DIVISION USING RTE-PARMS, RETURN-CD.                   00010300
010400*                                                                 00010400
010500*    000 initializes working storage                              00010500
010600*    100 rates the package                                        00010600
010700*    200 projects the delivery window                             00010700
010800*                                                                 00010800
010900     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00010900
011000     PERFORM 100-COMPUTE-COST-RTN THRU 100-EXIT.                  00011000
011100     PERFORM 200-COMPUTE-DELIVERY-RTN THRU 200-EXIT.              00011100
011200     MOVE ZERO TO RETURN-CD.                                      00011200
011300     GOBACK.                                                      00011300
011400                                                                  00011400
011500 000-SETUP-RTN.                                                   00011500
011600     INITIALIZE WS-RATE-WORK, WS-CALC-DATE-X.                     00011600
011700 000-EXIT.                                                        00011700
011800     EXIT.                                                        00011800
011900                                                                  00011900
012000 100-COMPUTE-COST-RTN.                                            00012000
012100*    INTERMEDIATE PRODUCT KEPT AT 4 DECIMAL PLACES, THEN ROUNDED  00012100
012200*    HALF-UP TO THE 2 DECIMAL PLACES CARRIED ON THE MASTER RECORD 00012200
012300     COMPUTE WS-RAW-COST =                                        00012300
012400             RTE-BASE-RATE + (RTE-RATE-PER-KG * RTE-WEIGHT).      00012400
012500     COMPUTE RTE-EST-COST ROUNDED = WS-RAW-COST.                  00012500
012600 100-EXIT.                                                        00012600
012700     EXIT.                                                        00012700
012800                                                                  00012800
012900 200-COMPUTE-DELIVERY-RTN.                                        00012900
013000     MOVE RTE-RUN-DATE TO WS-CALC-DATE-NUM.                       00013000
013100     PERFORM 210-ADD-ONE-DAY-RTN                                  00013100
013200             RTE-DAYS-MIN TIMES.                                  00013200
013300     MOVE WS-CALC-DATE-NUM TO RTE-EST-DELIV-MIN.                  00013300
013400     COMPUTE WS-REMAINING-DAYS = RTE-DAYS-MAX - RTE-DAYS-MIN.     00013400
013500     PERFORM 210-ADD-ONE-DAY-RTN                                  00013500
013600             WS-REMAINING-DAYS TIMES.                             00013600
013700     MOVE WS-CALC-DATE-NUM TO RTE-EST-DELIV-MAX.                  00013700
013800 200-EXIT.                                                        00013800
013900     EXIT.                                                        00013900
014000                                                                  00014000
014100 210-ADD-ONE-DAY-RTN.                                             00014100
014200     ADD 1 TO WS-CALC-DD.                                         00014200
014300     PERFORM 220-DETERMINE-MONTH-DAYS-RTN THRU 220-EXIT.          00014300
014400     IF WS-CALC-DD > WS-MONTH-DAYS                                00014400
014500         MOVE 1 TO WS-CALC-DD                                     00014500
014600         ADD 1 TO WS-CALC-MM                                      00014600
014700         IF WS-CALC-MM > 12                                       00014700
014800             MOVE 1 TO WS-CALC-MM                                 00014800
014900             ADD 1 TO WS-CALC-YYYY                                00014900
015000         END-IF                                                   00015000
015100     END-IF.                                                      00015100
015200                                                                  00015200
015300 220-DETERMINE-MONTH-DAYS-RTN.                                    00015300
015400     MOVE WS-DIM(WS-CALC-MM) TO WS-MONTH-DAYS.                    00015400
015500     IF WS-CALC-MM = 2                                            00015500
015600         DIVIDE WS-CALC-YYYY BY 4   GIVING WS-LEAP-QUOTIENT       00015600
015700               REMAINDER WS-LEAP-REM-4                            00015700
015800         DIVIDE WS-CALC-YYYY BY 100 GIVING WS-LEAP-QUOTIENT       00015800
015900               REMAINDER WS-LEAP-REM-100                          00015900
016000         DIVIDE WS-CALC-YYYY BY 400 GIVING WS-LEAP-QUOTIENT       00016000
016100               REMAINDER WS-LEAP-REM-400                          00016100
016200         IF WS-LEAP-REM-4 = 0                                     00016200
016300             AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0) 00016300
016400             MOVE 29 TO WS-MONTH-DAYS                             00016400
016500             IF SHP-TRACE-SWITCH                                  00016500
016600                 DISPLAY 'SHPRATE TRACE ' WS-TRACE-CODE(1)        00016600
016700                     ' - LEAP YEAR ' WS-CALC-YYYY                 00016700
016800             END-IF                                               00016800
016900         END-IF                                                   00016900
017000     END-IF.                                                      00017000
017100 220-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
