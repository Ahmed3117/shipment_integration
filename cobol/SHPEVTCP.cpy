000100***************************************************************** 00000100
000200* SHPEVTCP   -  TRACKING EVENT RECORD LAYOUT                    * 00000200
000300*                                                                *00000300
000400*   ONE RECORD IS APPENDED BY SHPPROC AT SHIPMENT CREATION AND   *00000400
000500*   BY SHPUPDT FOR EVERY ACCEPTED STATUS CHANGE.  APPEND ORDER,  *00000500
000600*   NOT KEYED.                                                   *00000600
000700*                                                                *00000700
000800*   CHANGE HISTORY                                               *00000800
000900*     1993-08-02  DJS  ORIGINAL LAYOUT                           *00000900
001000*     1999-01-08  MQT  Y2K -- EVT-DATE WIDENED TO 9(08)          *00001000
001100*     2008-08-30  PTK  NO LAYOUT CHANGE -- REVIEWED AGAINST      *00001100
001200*                   SHPRPT1 77-LEVEL CLEANUP, NONE NEEDED HERE   *00001200
001300***************************************************************** 00001300
001400 01  EVT-REC.                                                     00001400
001500     05  EVT-TRACKING-NO                PIC 9(10).                00001500
001600     05  EVT-STATUS                     PIC X(16).                00001600
001700     05  EVT-DESCRIPTION                PIC X(40).                00001700
001800     05  EVT-LOCATION                   PIC X(20).                00001800
001900     05  EVT-DATE                       PIC 9(08).                00001900
002000     05  FILLER                         PIC X(06).                00002000
