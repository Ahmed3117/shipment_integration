000100***************************************************************** 00000100
000200* SHPREQCP   -  SHIPMENT REQUEST RECORD LAYOUT                  * 00000200
000300*                                                                *00000300
000400*   ONE RECORD PER SHIPMENT REQUEST SUBMITTED BY A CLIENT        *00000400
000500*   COMPANY.  INPUT TO SHPPROC IN COMPANY-ID ORDER.  THE SENDER  *00000500
000600*   GROUP MAY ARRIVE ALL SPACES -- SHPPROC ONLY VALIDATES IT     *00000600
000700*   WHEN IT IS PRESENT.                                          *00000700
000800*                                                                *00000800
000900*   CHANGE HISTORY                                               *00000900
001000*     1991-02-19  RBW  ORIGINAL LAYOUT (DOMESTIC ORDERS ONLY)    *00001000
001100*     1994-07-06  DJS  ADDED REQ-SENDER GROUP FOR PICKUP LABELS  *00001100
001200*     1999-01-08  MQT  Y2K REVIEW -- NO DATE FIELDS ON THIS      *00001200
001300*                       RECORD, NO CHANGE REQUIRED               *00001300
001400*     2003-04-15  PTK  NO LAYOUT CHANGE -- REVIEWED AGAINST      *00001400
001500*                       SHPADDR GO-TO REWORK, NONE NEEDED HERE   *00001500
001600***************************************************************** 00001600
001700 01  REQ-REC.                                                     00001700
001800     05  REQ-ID                         PIC 9(06).                00001800
001900     05  REQ-COMPANY-ID                 PIC 9(04).                00001900
002000     05  REQ-REFERENCE                  PIC X(15).                00002000
002100     05  REQ-SERVICE-CODE               PIC X(10).                00002100
002200     05  REQ-WEIGHT                     PIC 9(05)V99.             00002200
002300     05  REQ-LENGTH                     PIC 9(05)V99.             00002300
002400     05  REQ-WIDTH                      PIC 9(05)V99.             00002400
002500     05  REQ-HEIGHT                     PIC 9(05)V99.             00002500
002600     05  REQ-SENDER.                                              00002600
002700         10  SND-NAME                   PIC X(25).                00002700
002800         10  SND-STREET                 PIC X(40).                00002800
002900         10  SND-CITY                   PIC X(20).                00002900
003000         10  SND-STATE                  PIC X(15).                00003000
003100         10  SND-ZIP                    PIC X(10).                00003100
003200         10  SND-PHONE                  PIC X(15).                00003200
003300     05  REQ-RECEIVER.                                            00003300
003400         10  RCV-NAME                   PIC X(25).                00003400
003500         10  RCV-STREET                 PIC X(40).                00003500
003600         10  RCV-CITY                   PIC X(20).                00003600
003700         10  RCV-STATE                  PIC X(15).                00003700
003800         10  RCV-ZIP                    PIC X(10).                00003800
003900         10  RCV-PHONE                  PIC X(15).                00003900
004000     05  FILLER                         PIC X(01).                00004000
