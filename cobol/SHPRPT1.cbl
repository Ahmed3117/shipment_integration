000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPRPT1                                              *00000500
000600*                                                                *00000600
000700* PRINTS THE SHIPMENT REGISTER.  READS THE FINAL SHIPMENT        *00000700
000800* MASTER (ALREADY IN COMPANY-ID ORDER, PRODUCED BY SHPPROC AND   *00000800
000900* KEPT IN THAT ORDER BY SHPUPDT) AND LISTS ONE LINE PER          *00000900
001000* SHIPMENT, BREAKING ON COMPANY-ID FOR A SUBTOTAL LINE.  ALSO    *00001000
001100* COUNTS THE REJECT AND NOTIFICATION FILES FOR THE GRAND TOTAL   *00001100
001200* LINE -- THIS PROGRAM DOES NOT WRITE EITHER OF THOSE FILES.     *00001200
001300*                                                                *00001300
001400* CHANGE HISTORY                                                 *00001400
001500*   05/09/91  RBW  ORIGINAL PROGRAM                              *00001500
001600*   11/02/90  DJS  ADDED CARRIER-ID COLUMN WHEN MASTER RECORD    *00001600
001700*                   GREW TO CARRY IT (SEE SHPMSTCP CHANGE LOG)   *00001700
001800*   07/21/96  CCL  WIDENED DESCRIPTION/REFERENCE COLUMN AFTER    *00001800
001900*                   SEVERAL REFERENCES WERE SHOWING TRUNCATED    *00001900
002000*   09/09/98  MQT  Y2K -- HEADING AND DETAIL DATES WIDENED TO    *00002000
002100*                   4-DIGIT YEAR                                 *00002100
002200*   01/08/99  MQT  Y2K -- REGRESSION RUN AGAINST 2000 CALENDAR,  *00002200
002300*                   NO FURTHER CHANGE REQUIRED                   *00002300
002400*   08/30/07  PTK  MOVED EOF/FIRST-RECORD SWITCHES AND PAGE    *  00002400
002500*                   COUNTERS TO 77-LEVEL ENTRIES PER SHOP STD  *  00002500
002600*                   WI-04-015; ADDED CONDITION NAMES FOR THE    * 00002600
002700*                   SWITCHES                                     *00002700
002800***************************************************************** 00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.  SHPRPT1.                                            00003000
003100 AUTHOR. R B WALSH.                                               00003100
003200 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00003200
003300 DATE-WRITTEN. 05/09/91.                                          00003300
003400 DATE-COMPILED. 05/09/91.                                         00003400
003500 SECURITY. COMPANY CONFIDENTIAL.                                  00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM                                           00004200
004300     CLASS SHP-NUMERIC-CLASS IS '0' THRU '9'                      00004300
004400     UPSI-0 IS SHP-TRACE-SWITCH.                                  00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT SHIPMENT-MASTER-FILE ASSIGN TO SHPMSTO                00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS IS WS-MST-STATUS.                            00005000
005100                                                                  00005100
005200     SELECT REJECT-FILE ASSIGN TO SHPREJ                          00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS IS WS-REJ-STATUS.                            00005400
005500                                                                  00005500
005600     SELECT NOTIFICATION-FILE ASSIGN TO SHPNTF                    00005600
005700         ACCESS IS SEQUENTIAL                                     00005700
005800         FILE STATUS IS WS-NTF-STATUS.                            00005800
005900                                                                  00005900
006000     SELECT REPORT-FILE ASSIGN TO SHPRPT                          00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS IS WS-RPT-STATUS.                            00006200
006300                                                                  00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600                                                                  00006600
006700 FD  SHIPMENT-MASTER-FILE                                         00006700
006800     RECORDING MODE IS F.                                         00006800
006900 COPY SHPMSTCP REPLACING ==:TAG:== BY ==MST==.                    00006900
007000                                                                  00007000
007100 FD  REJECT-FILE                                                  00007100
007200     RECORDING MODE IS F.                                         00007200
007300 01  REJ-RECORD                      PIC X(80).                   00007300
007400                                                                  00007400
007500 FD  NOTIFICATION-FILE                                            00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY SHPNTFCP.                                                   00007700
007800                                                                  00007800
007900 FD  REPORT-FILE                                                  00007900
008000     RECORDING MODE IS F.                                         00008000
008100 01  RPT-RECORD                      PIC X(132).                  00008100
008200                                                                  00008200
008300***************************************************************** 00008300
008400 WORKING-STORAGE SECTION.                                         00008400
008500***************************************************************** 00008500
008600*                                                                *00008600
008700 01  WS-FILE-STATUS-AREA.                                         00008700
008800     05  WS-MST-STATUS                PIC X(2) VALUE SPACES.      00008800
008900     05  WS-REJ-STATUS                PIC X(2) VALUE SPACES.      00008900
009000     05  WS-NTF-STATUS                PIC X(2) VALUE SPACES.      00009000
009100     05  WS-RPT-STATUS                PIC X(2) VALUE SPACES.      00009100
009200     05  FILLER                       PIC X(06).                  00009200
009300*                                                                *00009300
009400 77  WS-MST-EOF                       PIC X(1) VALUE 'N'.         00009400
009500     88  WS-MST-IS-EOF                   VALUE 'Y'.               00009500
009600 77  WS-REJ-EOF                       PIC X(1) VALUE 'N'.         00009600
009700     88  WS-REJ-IS-EOF                   VALUE 'Y'.               00009700
009800 77  WS-NTF-EOF                       PIC X(1) VALUE 'N'.         00009800
009900     88  WS-NTF-IS-EOF                   VALUE 'Y'.               00009900
010000 77  WS-FIRST-RECORD                  PIC X(1) VALUE 'Y'.         00010000
010100     88  WS-IS-FIRST-RECORD              VALUE 'Y'.               00010100
010200*                                                                *00010200
010300 01  WS-DATE-WORK.                                                00010300
010400     05  WS-CUR-YY                    PIC 9(2).                   00010400
010500     05  WS-CUR-MM                    PIC 9(2).                   00010500
010600     05  WS-CUR-DD                    PIC 9(2).                   00010600
010700     05  WS-CUR-CENTURY               PIC 9(2) COMP VALUE 19.     00010700
010800     05  FILLER                       PIC X(04).                  00010800
010900*                                                                *00010900
011000 01  WS-RUN-DATE-X.                                               00011000
011100     05  WS-RUN-CCYY                  PIC 9(4).                   00011100
011200     05  WS-RUN-MM                    PIC 9(2).                   00011200
011300     05  WS-RUN-DD                    PIC 9(2).                   00011300
011400     05  FILLER                       PIC X(02).                  00011400
011500 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-X.                       00011500
011600     05  WS-RUN-DATE-NUM               PIC 9(8).                  00011600
011700     05  FILLER                       PIC X(02).                  00011700
011800*                                                                *00011800
011900 01  WS-EDT-X.                                                    00011900
012000     05  WS-EDT-CCYY                  PIC 9(4).                   00012000
012100     05  WS-EDT-MM                    PIC 9(2).                   00012100
012200     05  WS-EDT-DD                    PIC 9(2).                   00012200
012300     05  FILLER                       PIC X(02).                  00012300
012400 01  WS-EDT-N REDEFINES WS-EDT-X.                                 00012400
012500     05  WS-EDT-NUM                   PIC 9(8).                   00012500
012600     05  FILLER                       PIC X(02).                  00012600
012700*                                                                *00012700
012800 01  WS-TRACE-CODE-LIST.                                          00012800
012900     05  FILLER                       PIC X(3) VALUE 'R01'.       00012900
013000     05  FILLER                       PIC X(3) VALUE 'R02'.       00013000
013100 01  WS-TRACE-CODE-TBL REDEFINES WS-TRACE-CODE-LIST.              00013100
013200     05  WS-TRACE-CODE                PIC X(3) OCCURS 2 TIMES.    00013200
013300*                                                                *00013300
013400 77  WS-PAGE-NO                       PIC 9(4) COMP VALUE 0.      00013400
013500 77  WS-LINE-COUNT                    PIC 9(3) COMP VALUE 99.     00013500
013600 77  WS-LINES-PER-PAGE                PIC 9(3) COMP VALUE 50.     00013600
013700     05  FILLER                       PIC X(10).                  00013700
013800*                                                                *00013800
013900 01  WS-COMPANY-WORK.                                             00013900
014000     05  WS-CUR-COMPANY-ID            PIC 9(04) VALUE 0.          00014000
014100     05  WS-CO-SHIP-COUNT             PIC 9(7) COMP VALUE 0.      00014100
014200     05  WS-CO-TOTAL-COST             PIC 9(11)V99 COMP-3 VALUE 0.00014200
014300     05  FILLER                       PIC X(10).                  00014300
014400*                                                                *00014400
014500 01  WS-GRAND-COUNTERS.                                           00014500
014600     05  WS-GT-SHIP-COUNT             PIC 9(7) COMP VALUE 0.      00014600
014700     05  WS-GT-REJECT-COUNT           PIC 9(7) COMP VALUE 0.      00014700
014800     05  WS-GT-NOTICE-COUNT           PIC 9(7) COMP VALUE 0.      00014800
014900     05  WS-GT-TOTAL-COST             PIC 9(11)V99 COMP-3 VALUE 0.00014900
015000     05  FILLER                       PIC X(10).                  00015000
015100*                                                                *00015100
015200 01  RPT-TITLE-LINE.                                              00015200
015300     05  FILLER        PIC X(45) VALUE SPACES.                    00015300
015400     05  FILLER        PIC X(18) VALUE 'SHIPMENT REGISTER'.       00015400
015500     05  FILLER        PIC X(20) VALUE SPACES.                    00015500
015600     05  RTL-MM        PIC 99.                                    00015600
015700     05  FILLER        PIC X(01) VALUE '/'.                       00015700
015800     05  RTL-DD        PIC 99.                                    00015800
015900     05  FILLER        PIC X(01) VALUE '/'.                       00015900
016000     05  RTL-CCYY      PIC 9(4).                                  00016000
016100     05  FILLER        PIC X(05) VALUE SPACES.                    00016100
016200     05  FILLER        PIC X(06) VALUE 'PAGE: '.                  00016200
016300     05  RTL-PAGE-NO   PIC ZZZ9.                                  00016300
016400     05  FILLER        PIC X(24) VALUE SPACES.                    00016400
016500 01  RPT-COLUMN-LINE.                                             00016500
016600     05  FILLER        PIC X(12) VALUE 'TRACKING NO'.             00016600
016700     05  FILLER        PIC X(02) VALUE SPACES.                    00016700
016800     05  FILLER        PIC X(16) VALUE 'REFERENCE'.               00016800
016900     05  FILLER        PIC X(02) VALUE SPACES.                    00016900
017000     05  FILLER        PIC X(12) VALUE 'SERVICE CODE'.            00017000
017100     05  FILLER        PIC X(02) VALUE SPACES.                    00017100
017200     05  FILLER        PIC X(08) VALUE 'WEIGHT'.                  00017200
017300     05  FILLER        PIC X(02) VALUE SPACES.                    00017300
017400     05  FILLER        PIC X(10) VALUE 'EST COST'.                00017400
017500     05  FILLER        PIC X(02) VALUE SPACES.                    00017500
017600     05  FILLER        PIC X(12) VALUE 'EST DELIVERY'.            00017600
017700     05  FILLER        PIC X(02) VALUE SPACES.                    00017700
017800     05  FILLER        PIC X(16) VALUE 'STATUS'.                  00017800
017900     05  FILLER        PIC X(34) VALUE SPACES.                    00017900
018000 01  RPT-COMPANY-HDR.                                             00018000
018100     05  FILLER        PIC X(10) VALUE 'COMPANY: '.               00018100
018200     05  RCH-COMPANY-ID PIC 9999.                                 00018200
018300     05  FILLER        PIC X(118) VALUE SPACES.                   00018300
018400 01  RPT-DETAIL-LINE.                                             00018400
018500     05  RDL-TRACKING-NO   PIC Z(9)9.                             00018500
018600     05  FILLER        PIC X(02) VALUE SPACES.                    00018600
018700     05  RDL-REFERENCE     PIC X(15).                             00018700
018800     05  FILLER        PIC X(03) VALUE SPACES.                    00018800
018900     05  RDL-SERVICE-CODE  PIC X(10).                             00018900
019000     05  FILLER        PIC X(04) VALUE SPACES.                    00019000
019100     05  RDL-WEIGHT        PIC ZZZZ9.99.                          00019100
019200     05  FILLER        PIC X(03) VALUE SPACES.                    00019200
019300     05  RDL-EST-COST      PIC Z(5)9.99.                          00019300
019400     05  FILLER        PIC X(03) VALUE SPACES.                    00019400
019500     05  RDL-EST-DELIV-MM  PIC 99.                                00019500
019600     05  FILLER        PIC X(01) VALUE '/'.                       00019600
019700     05  RDL-EST-DELIV-DD  PIC 99.                                00019700
019800     05  FILLER        PIC X(01) VALUE '/'.                       00019800
019900     05  RDL-EST-DELIV-CCYY PIC 9999.                             00019900
020000     05  FILLER        PIC X(02) VALUE SPACES.                    00020000
020100     05  RDL-STATUS        PIC X(16).                             00020100
020200     05  FILLER        PIC X(37) VALUE SPACES.                    00020200
020300 01  RPT-COMPANY-FTR.                                             00020300
020400     05  FILLER        PIC X(16) VALUE '  COMPANY TOTAL'.         00020400
020500     05  FILLER        PIC X(02) VALUE SPACES.                    00020500
020600     05  RCF-SHIP-COUNT PIC ZZZ,ZZ9.                              00020600
020700     05  FILLER        PIC X(06) VALUE ' SHPMT'.                  00020700
020800     05  FILLER        PIC X(02) VALUE SPACES.                    00020800
020900     05  RCF-TOTAL-COST PIC Z(7)9.99.                             00020900
021000     05  FILLER        PIC X(88) VALUE SPACES.                    00021000
021100 01  RPT-GRAND-TOTAL-1.                                           00021100
021200     05  FILLER        PIC X(22) VALUE 'GRAND TOTAL SHIPMENTS:'.  00021200
021300     05  RGT-SHIP-COUNT PIC ZZZ,ZZ9.                              00021300
021400     05  FILLER        PIC X(02) VALUE SPACES.                    00021400
021500     05  FILLER        PIC X(18) VALUE 'TOTAL REJECTED:'.         00021500
021600     05  RGT-REJECT-COUNT PIC ZZZ,ZZ9.                            00021600
021700     05  FILLER        PIC X(76) VALUE SPACES.                    00021700
021800 01  RPT-GRAND-TOTAL-2.                                           00021800
021900     05  FILLER        PIC X(22) VALUE 'TOTAL ESTIMATED COST:'.   00021900
022000     05  RGT-TOTAL-COST PIC Z(7)9.99.                             00022000
022100     05  FILLER        PIC X(02) VALUE SPACES.                    00022100
022200     05  FILLER        PIC X(20) VALUE 'TOTAL NOTIFICATIONS:'.    00022200
022300     05  RGT-NOTICE-COUNT PIC ZZZ,ZZ9.                            00022300
022400     05  FILLER        PIC X(70) VALUE SPACES.                    00022400
022500                                                                  00022500
022600 PROCEDURE DIVISION.                                              00022600
022700                                                                  00022700
022800 000-MAIN-RTN.                                                    00022800
022900     ACCEPT WS-DATE-WORK FROM DATE.                               00022900
023000     IF WS-CUR-YY < 50                                            00023000
023100         MOVE 20 TO WS-CUR-CENTURY                                00023100
023200     ELSE                                                         00023200
023300         MOVE 19 TO WS-CUR-CENTURY                                00023300
023400     END-IF.                                                      00023400
023500     MOVE WS-CUR-CENTURY TO WS-RUN-CCYY(1:2).                     00023500
023600     MOVE WS-CUR-YY      TO WS-RUN-CCYY(3:2).                     00023600
023700     MOVE WS-CUR-MM      TO WS-RUN-MM.                            00023700
023800     MOVE WS-CUR-DD      TO WS-RUN-DD.                            00023800
023900     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.                    00023900
024000     PERFORM 100-PROCESS-MASTER-RTN THRU 100-EXIT                 00024000
024100            UNTIL WS-MST-IS-EOF.                                  00024100
024200     PERFORM 900-COUNT-REJECTS-RTN THRU 900-EXIT.                 00024200
024300     PERFORM 910-COUNT-NOTICES-RTN THRU 910-EXIT.                 00024300
024400     PERFORM 950-GRAND-TOTAL-RTN THRU 950-EXIT.                   00024400
024500     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.                   00024500
024600     GOBACK.                                                      00024600
024700                                                                  00024700
024800 100-PROCESS-MASTER-RTN.                                          00024800
024900     PERFORM 710-READ-MASTER-RTN THRU 710-EXIT.                   00024900
025000    IF NOT WS-MST-IS-EOF                                          00025000
025100         PERFORM 110-CONTROL-BREAK-RTN THRU 110-EXIT              00025100
025200         PERFORM 120-WRITE-DETAIL-RTN THRU 120-EXIT               00025200
025300         ADD 1 TO WS-CO-SHIP-COUNT                                00025300
025400         ADD MST-EST-COST TO WS-CO-TOTAL-COST                     00025400
025500         ADD 1 TO WS-GT-SHIP-COUNT                                00025500
025600         ADD MST-EST-COST TO WS-GT-TOTAL-COST                     00025600
025700     END-IF.                                                      00025700
025800 100-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000                                                                  00026000
026100 110-CONTROL-BREAK-RTN.                                           00026100
026200    IF WS-IS-FIRST-RECORD                                         00026200
026300         MOVE 'N' TO WS-FIRST-RECORD                              00026300
026400         MOVE MST-COMPANY-ID TO WS-CUR-COMPANY-ID                 00026400
026500         PERFORM 130-WRITE-COMPANY-HDR-RTN THRU 130-EXIT          00026500
026600     ELSE                                                         00026600
026700         IF MST-COMPANY-ID NOT = WS-CUR-COMPANY-ID                00026700
026800             PERFORM 140-WRITE-COMPANY-FTR-RTN THRU 140-EXIT      00026800
026900             MOVE MST-COMPANY-ID TO WS-CUR-COMPANY-ID             00026900
027000             MOVE 0 TO WS-CO-SHIP-COUNT                           00027000
027100             MOVE 0 TO WS-CO-TOTAL-COST                           00027100
027200             PERFORM 130-WRITE-COMPANY-HDR-RTN THRU 130-EXIT      00027200
027300         END-IF                                                   00027300
027400     END-IF.                                                      00027400
027500 110-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700                                                                  00027700
027800 120-WRITE-DETAIL-RTN.                                            00027800
027900     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                         00027900
028000         PERFORM 800-PAGE-HEADING-RTN THRU 800-EXIT               00028000
028100     END-IF.                                                      00028100
028200     MOVE MST-TRACKING-NO    TO RDL-TRACKING-NO.                  00028200
028300     MOVE MST-REFERENCE      TO RDL-REFERENCE.                    00028300
028400     MOVE MST-SERVICE-CODE   TO RDL-SERVICE-CODE.                 00028400
028500     MOVE MST-WEIGHT         TO RDL-WEIGHT.                       00028500
028600     MOVE MST-EST-COST       TO RDL-EST-COST.                     00028600
028700     MOVE MST-EST-DELIVERY   TO WS-EDT-NUM.                       00028700
028800     MOVE WS-EDT-MM          TO RDL-EST-DELIV-MM.                 00028800
028900     MOVE WS-EDT-DD          TO RDL-EST-DELIV-DD.                 00028900
029000     MOVE WS-EDT-CCYY        TO RDL-EST-DELIV-CCYY.               00029000
029100     MOVE MST-STATUS         TO RDL-STATUS.                       00029100
029200     WRITE RPT-RECORD FROM RPT-DETAIL-LINE                        00029200
029300         AFTER ADVANCING 1.                                       00029300
029400     ADD 1 TO WS-LINE-COUNT.                                      00029400
029500 120-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700                                                                  00029700
029800 130-WRITE-COMPANY-HDR-RTN.                                       00029800
029900     IF WS-LINE-COUNT > WS-LINES-PER-PAGE - 2                     00029900
030000         PERFORM 800-PAGE-HEADING-RTN THRU 800-EXIT               00030000
030100     END-IF.                                                      00030100
030200     MOVE WS-CUR-COMPANY-ID TO RCH-COMPANY-ID.                    00030200
030300     WRITE RPT-RECORD FROM RPT-COMPANY-HDR                        00030300
030400         AFTER ADVANCING 2.                                       00030400
030500     ADD 2 TO WS-LINE-COUNT.                                      00030500
030600 130-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800                                                                  00030800
030900 140-WRITE-COMPANY-FTR-RTN.                                       00030900
031000     MOVE WS-CO-SHIP-COUNT  TO RCF-SHIP-COUNT.                    00031000
031100     MOVE WS-CO-TOTAL-COST  TO RCF-TOTAL-COST.                    00031100
031200     WRITE RPT-RECORD FROM RPT-COMPANY-FTR                        00031200
031300         AFTER ADVANCING 1.                                       00031300
031400     ADD 1 TO WS-LINE-COUNT.                                      00031400
031500 140-EXIT.                                                        00031500
031600     EXIT.                                                        00031600
031700                                                                  00031700
031800 700-OPEN-FILES-RTN.                                              00031800
031900     OPEN INPUT  SHIPMENT-MASTER-FILE                             00031900
032000                 REJECT-FILE                                      00032000
032100                 NOTIFICATION-FILE                                00032100
032200          OUTPUT REPORT-FILE.                                     00032200
032300     IF WS-MST-STATUS NOT = '00'                                  00032300
032400         DISPLAY 'SHPRPT1 - ERROR OPENING SHIPMENT MASTER. RC: '  00032400
032500             WS-MST-STATUS                                        00032500
032600         MOVE 16 TO RETURN-CODE                                   00032600
032700         MOVE 'Y' TO WS-MST-EOF                                   00032700
032800     END-IF.                                                      00032800
032900 700-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100                                                                  00033100
033200 710-READ-MASTER-RTN.                                             00033200
033300     READ SHIPMENT-MASTER-FILE                                    00033300
033400         AT END MOVE 'Y' TO WS-MST-EOF.                           00033400
033500     EVALUATE WS-MST-STATUS                                       00033500
033600         WHEN '00'                                                00033600
033700             CONTINUE                                             00033700
033800         WHEN '10'                                                00033800
033900             MOVE 'Y' TO WS-MST-EOF                               00033900
034000         WHEN OTHER                                               00034000
034100             DISPLAY 'SHPRPT1 - ERROR READING SHPMSTO. RC: '      00034100
034200                 WS-MST-STATUS                                    00034200
034300             MOVE 'Y' TO WS-MST-EOF                               00034300
034400     END-EVALUATE.                                                00034400
034500 710-EXIT.                                                        00034500
034600     EXIT.                                                        00034600
034700                                                                  00034700
034800 790-CLOSE-FILES-RTN.                                             00034800
034900     CLOSE SHIPMENT-MASTER-FILE                                   00034900
035000           REJECT-FILE                                            00035000
035100           NOTIFICATION-FILE                                      00035100
035200           REPORT-FILE.                                           00035200
035300 790-EXIT.                                                        00035300
035400     EXIT.                                                        00035400
035500                                                                  00035500
035600 800-PAGE-HEADING-RTN.                                            00035600
035700     ADD 1 TO WS-PAGE-NO.                                         00035700
035800     MOVE WS-RUN-MM   TO RTL-MM.                                  00035800
035900     MOVE WS-RUN-DD   TO RTL-DD.                                  00035900
036000     MOVE WS-RUN-CCYY TO RTL-CCYY.                                00036000
036100     MOVE WS-PAGE-NO  TO RTL-PAGE-NO.                             00036100
036200     WRITE RPT-RECORD FROM RPT-TITLE-LINE                         00036200
036300         AFTER ADVANCING PAGE.                                    00036300
036400     WRITE RPT-RECORD FROM RPT-COLUMN-LINE                        00036400
036500         AFTER ADVANCING 2.                                       00036500
036600     MOVE 2 TO WS-LINE-COUNT.                                     00036600
036700 800-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000 900-COUNT-REJECTS-RTN.                                           00037000
037100     PERFORM 901-READ-REJECT-RTN THRU 901-EXIT                    00037100
037200            UNTIL WS-REJ-IS-EOF.                                  00037200
037300 900-EXIT.                                                        00037300
037400     EXIT.                                                        00037400
037500                                                                  00037500
037600 901-READ-REJECT-RTN.                                             00037600
037700     READ REJECT-FILE                                             00037700
037800         AT END MOVE 'Y' TO WS-REJ-EOF.                           00037800
037900     IF WS-REJ-STATUS = '00'                                      00037900
038000         ADD 1 TO WS-GT-REJECT-COUNT                              00038000
038100     ELSE                                                         00038100
038200         MOVE 'Y' TO WS-REJ-EOF                                   00038200
038300     END-IF.                                                      00038300
038400 901-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600                                                                  00038600
038700 910-COUNT-NOTICES-RTN.                                           00038700
038800     PERFORM 911-READ-NOTICE-RTN THRU 911-EXIT                    00038800
038900            UNTIL WS-NTF-IS-EOF.                                  00038900
039000 910-EXIT.                                                        00039000
039100     EXIT.                                                        00039100
039200                                                                  00039200
039300 911-READ-NOTICE-RTN.                                             00039300
039400     READ NOTIFICATION-FILE                                       00039400
039500         AT END MOVE 'Y' TO WS-NTF-EOF.                           00039500
039600     IF WS-NTF-STATUS = '00'                                      00039600
039700         ADD 1 TO WS-GT-NOTICE-COUNT                              00039700
039800     ELSE                                                         00039800
039900         MOVE 'Y' TO WS-NTF-EOF                                   00039900
040000     END-IF.                                                      00040000
040100 911-EXIT.                                                        00040100
040200     EXIT.                                                        00040200
040300                                                                  00040300
040400 950-GRAND-TOTAL-RTN.                                             00040400
040500    IF NOT WS-IS-FIRST-RECORD                                     00040500
040600         PERFORM 140-WRITE-COMPANY-FTR-RTN THRU 140-EXIT          00040600
040700     END-IF.                                                      00040700
040800     MOVE WS-GT-SHIP-COUNT   TO RGT-SHIP-COUNT.                   00040800
040900     MOVE WS-GT-REJECT-COUNT TO RGT-REJECT-COUNT.                 00040900
041000     WRITE RPT-RECORD FROM RPT-GRAND-TOTAL-1                      00041000
041100         AFTER ADVANCING 2.                                       00041100
041200     MOVE WS-GT-TOTAL-COST   TO RGT-TOTAL-COST.                   00041200
041300     MOVE WS-GT-NOTICE-COUNT TO RGT-NOTICE-COUNT.                 00041300
041400     WRITE RPT-RECORD FROM RPT-GRAND-TOTAL-2                      00041400
041500         AFTER ADVANCING 1.                                       00041500
041600 950-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
