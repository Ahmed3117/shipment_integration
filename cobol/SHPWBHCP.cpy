000100***************************************************************** 00000100
000200* SHPWBHCP   -  WEBHOOK REGISTRATION RECORD LAYOUT              * 00000200
000300*                                                                *00000300
000400*   ONE RECORD PER NOTIFICATION ENDPOINT A CLIENT COMPANY HAS    *00000400
000500*   REGISTERED.  LOADED INTO A TABLE BY SHPPROC/SHPUPDT AND      *00000500
000600*   PASSED TO SHPNOTE FOR THE COMPANY-ID SCAN.                   *00000600
000700*                                                                *00000700
000800*   CHANGE HISTORY                                               *00000800
000900*     1995-03-21  CCL  ORIGINAL LAYOUT                           *00000900
001000*     2005-11-03  PTK  ADDED WBH-IS-ACTIVE CONDITION NAME        *00001000
001100*                   PER SHOP STD WI-03-061                       *00001100
001200***************************************************************** 00001200
001300 01  WBH-REC.                                                     00001300
001400     05  WBH-COMPANY-ID                 PIC 9(04).                00001400
001500     05  WBH-URL                        PIC X(60).                00001500
001600     05  WBH-SECRET                     PIC X(12).                00001600
001700     05  WBH-ACTIVE                     PIC X(01).                00001700
001800         88  WBH-IS-ACTIVE                  VALUE 'Y'.            00001800
001900     05  FILLER                         PIC X(03).                00001900
