000100***************************************************************** 00000100
000200* SHPNTFCP   -  OUTBOUND NOTIFICATION RECORD LAYOUT             * 00000200
000300*                                                                *00000300
000400*   ONE RECORD PER WEBHOOK MATCH WRITTEN BY SHPNOTE.  A SINGLE   *00000400
000500*   STATUS CHANGE TO "delivered" PRODUCES TWO RECORDS PER        *00000500
000600*   MATCHING ENDPOINT (status_changed AND delivered).  APPEND    *00000600
000700*   ORDER, NOT KEYED.                                            *00000700
000800*                                                                *00000800
000900*   CHANGE HISTORY                                               *00000900
001000*     1995-03-21  CCL  ORIGINAL LAYOUT                           *00001000
001100*     2009-04-17  PTK  NO LAYOUT CHANGE -- REVIEWED AGAINST      *00001100
001200*                   SHOP STD WI-04-015, NONE NEEDED HERE         *00001200
001300***************************************************************** 00001300
001400 01  NTF-REC.                                                     00001400
001500     05  NTF-URL                        PIC X(60).                00001500
001600     05  NTF-EVENT                      PIC X(24).                00001600
001700     05  NTF-TRACKING-NO                PIC 9(10).                00001700
001800     05  NTF-NEW-STATUS                 PIC X(16).                00001800
001900     05  NTF-DATE                       PIC 9(08).                00001900
002000     05  FILLER                         PIC X(02).                00002000
