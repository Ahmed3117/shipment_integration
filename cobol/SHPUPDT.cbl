000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPUPDT                                              *00000500
000600*                                                                *00000600
000700* STATUS UPDATE BATCH.  LOADS THE SHIPMENT MASTER OUTPUT OF THE  *00000700
000800* MAIN PROCESSING RUN INTO A TABLE KEYED BY TRACKING NUMBER,     *00000800
000900* APPLIES EACH STATUS-UPDATE TRANSACTION AGAINST THE TABLE UNDER *00000900
001000* THE SHOP'S STATUS-TRANSITION RULES, APPENDS A TRACKING EVENT   *00001000
001100* AND NOTIFICATIONS FOR EACH ACCEPTED CHANGE, AND REWRITES THE   *00001100
001200* MASTER FILE AT END OF RUN.                                     *00001200
001300*                                                                *00001300
001400* CHANGE HISTORY                                                 *00001400
001500*   08/02/93  DJS  ORIGINAL PROGRAM                              *00001500
001600*   02/11/94  DJS  NOTIFICATION DISPATCH MOVED TO SHPNOTE        *00001600
001700*   07/21/96  CCL  "ALREADY IN TRANSIT" CANCEL CHECK ADDED       *00001700
001800*                   AFTER A DRIVER CANCELLED A PICKED-UP SHIPMENT*00001800
001900*   09/09/98  MQT  Y2K -- RUN DATE CENTURY WINDOWING ADDED       *00001900
002000*                   (WAS A BARE 2-DIGIT YEAR FROM ACCEPT/DATE)   *00002000
002100*   01/08/99  MQT  Y2K -- REGRESSION RUN AGAINST 2000 CALENDAR,  *00002100
002200*                   NO FURTHER CHANGE REQUIRED                   *00002200
002300*   10/05/07  PTK  MOVED WS-SWITCHES AND THE SUBSCRIPT/COUNT     *00002300
002400*                   FIELDS TO 77-LEVEL ENTRIES PER SHOP STD      *00002400
002500*                   WI-04-015; ADDED CONDITION NAMES FOR THE     *00002500
002600*                   SWITCHES, MSTT-STATUS, MSTT-PAID-FLAG AND    *00002600
002700*                   WS-WBH-E-ACTIVE; REPLACED LITERAL TESTS      *00002700
002800***************************************************************** 00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.  SHPUPDT.                                            00003000
003100 AUTHOR. D J SOTO.                                                00003100
003200 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00003200
003300 DATE-WRITTEN. 08/02/93.                                          00003300
003400 DATE-COMPILED. 08/02/93.                                         00003400
003500 SECURITY. COMPANY CONFIDENTIAL.                                  00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM                                           00004200
004300     CLASS SHP-NUMERIC-CLASS IS '0' THRU '9'                      00004300
004400     UPSI-0 IS SHP-TRACE-SWITCH.                                  00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT STATUS-UPDATE-FILE ASSIGN TO SHPUPD                   00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS IS WS-UPD-STATUS.                            00005000
005100                                                                  00005100
005200     SELECT WEBHOOK-FILE ASSIGN TO SHPWBHF                        00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS IS WS-WBH-STATUS.                            00005400
005500                                                                  00005500
005600     SELECT SHIPMENT-MASTER-IN ASSIGN TO SHPMSTI                  00005600
005700         ACCESS IS SEQUENTIAL                                     00005700
005800         FILE STATUS IS WS-MSTI-STATUS.                           00005800
005900                                                                  00005900
006000     SELECT SHIPMENT-MASTER-OUT ASSIGN TO SHPMSTO                 00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS IS WS-MSTO-STATUS.                           00006200
006300                                                                  00006300
006400     SELECT TRACKING-EVENT-FILE ASSIGN TO SHPEVT                  00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS IS WS-EVT-STATUS.                            00006600
006700                                                                  00006700
006800     SELECT NOTIFICATION-FILE ASSIGN TO SHPNTF                    00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS IS WS-NTF-STATUS.                            00007000
007100                                                                  00007100
007200     SELECT REJECT-FILE ASSIGN TO SHPREJ                          00007200
007300         ACCESS IS SEQUENTIAL                                     00007300
007400         FILE STATUS IS WS-REJ-STATUS.                            00007400
007500                                                                  00007500
007600     SELECT CONTROL-REPORT-FILE ASSIGN TO SHPCTL                  00007600
007700         ACCESS IS SEQUENTIAL                                     00007700
007800         FILE STATUS IS WS-CTL-STATUS.                            00007800
007900                                                                  00007900
008000 DATA DIVISION.                                                   00008000
008100 FILE SECTION.                                                    00008100
008200                                                                  00008200
008300 FD  STATUS-UPDATE-FILE                                           00008300
008400     RECORDING MODE IS F.                                         00008400
008500 COPY SHPUPDCP.                                                   00008500
008600                                                                  00008600
008700 FD  WEBHOOK-FILE                                                 00008700
008800     RECORDING MODE IS F.                                         00008800
008900 COPY SHPWBHCP.                                                   00008900
009000                                                                  00009000
009100 FD  SHIPMENT-MASTER-IN                                           00009100
009200     RECORDING MODE IS F.                                         00009200
009300 COPY SHPMSTCP REPLACING ==:TAG:== BY ==MSTI==.                   00009300
009400                                                                  00009400
009500 FD  SHIPMENT-MASTER-OUT                                          00009500
009600     RECORDING MODE IS F.                                         00009600
009700 COPY SHPMSTCP REPLACING ==:TAG:== BY ==MSTO==.                   00009700
009800                                                                  00009800
009900 FD  TRACKING-EVENT-FILE                                          00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY SHPEVTCP.                                                   00010100
010200                                                                  00010200
010300 FD  NOTIFICATION-FILE                                            00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY SHPNTFCP.                                                   00010500
010600                                                                  00010600
010700 FD  REJECT-FILE                                                  00010700
010800     RECORDING MODE IS F.                                         00010800
010900 01  REJ-RECORD                      PIC X(80).                   00010900
011000                                                                  00011000
011100 FD  CONTROL-REPORT-FILE                                          00011100
011200     RECORDING MODE IS F.                                         00011200
011300 01  CTL-RECORD                      PIC X(132).                  00011300
011400                                                                  00011400
011500***************************************************************** 00011500
011600 WORKING-STORAGE SECTION.                                         00011600
011700***************************************************************** 00011700
011800*                                                                *00011800
011900 01  WS-FILE-STATUS-AREA.                                         00011900
012000     05  WS-UPD-STATUS                PIC X(2) VALUE SPACES.      00012000
012100     05  WS-WBH-STATUS                PIC X(2) VALUE SPACES.      00012100
012200     05  WS-MSTI-STATUS               PIC X(2) VALUE SPACES.      00012200
012300     05  WS-MSTO-STATUS               PIC X(2) VALUE SPACES.      00012300
012400     05  WS-EVT-STATUS                PIC X(2) VALUE SPACES.      00012400
012500     05  WS-NTF-STATUS                PIC X(2) VALUE SPACES.      00012500
012600     05  WS-REJ-STATUS                PIC X(2) VALUE SPACES.      00012600
012700     05  WS-CTL-STATUS                PIC X(2) VALUE SPACES.      00012700
012800     05  FILLER                       PIC X(04).                  00012800
012900*                                                                *00012900
013000 77  WS-UPD-EOF                       PIC X(1) VALUE 'N'.         00013000
013100     88  WS-UPD-IS-EOF                   VALUE 'Y'.               00013100
013200 77  WS-WBH-EOF                       PIC X(1) VALUE 'N'.         00013200
013300     88  WS-WBH-IS-EOF                   VALUE 'Y'.               00013300
013400 77  WS-MSTI-EOF                      PIC X(1) VALUE 'N'.         00013400
013500     88  WS-MSTI-IS-EOF                   VALUE 'Y'.              00013500
013600 77  WS-UPDATE-OK                     PIC X(1) VALUE 'Y'.         00013600
013700     88  WS-UPDATE-IS-OK                  VALUE 'Y'.              00013700
013800 77  WS-STATUS-VALID                  PIC X(1) VALUE 'N'.         00013800
013900     88  WS-STATUS-IS-VALID               VALUE 'Y'.              00013900
014000 77  WS-ALREADY-TRANSIT               PIC X(1) VALUE 'N'.         00014000
014100     88  WS-IS-ALREADY-TRANSIT            VALUE 'Y'.              00014100
014200*                                                                *00014200
014300 01  WS-REJECT-WORK.                                              00014300
014400     05  WS-REJECT-ID                 PIC 9(10).                  00014400
014500     05  WS-REJECT-CODE               PIC X(04).                  00014500
014600     05  WS-REJECT-MSG                PIC X(50).                  00014600
014700     05  FILLER                       PIC X(10).                  00014700
014800*                                                                *00014800
014900 01  WS-DATE-WORK.                                                00014900
015000     05  WS-CUR-YY                    PIC 9(2).                   00015000
015100     05  WS-CUR-MM                    PIC 9(2).                   00015100
015200     05  WS-CUR-DD                    PIC 9(2).                   00015200
015300     05  WS-CUR-CENTURY               PIC 9(2) COMP VALUE 19.     00015300
015400     05  FILLER                       PIC X(04).                  00015400
015500*                                                                *00015500
015600 01  WS-RUN-DATE-X.                                               00015600
015700     05  WS-RUN-CCYY                  PIC 9(4).                   00015700
015800     05  WS-RUN-MM                    PIC 9(2).                   00015800
015900     05  WS-RUN-DD                    PIC 9(2).                   00015900
016000     05  FILLER                       PIC X(02).                  00016000
016100 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-X.                       00016100
016200     05  WS-RUN-DATE-NUM              PIC 9(8).                   00016200
016300     05  FILLER                       PIC X(02).                  00016300
016400*                                                                *00016400
016500 01  WS-COUNTERS.                                                 00016500
016600     05  WS-UPD-COUNT                 PIC 9(7) COMP VALUE 0.      00016600
016700     05  WS-ACCEPTED-COUNT            PIC 9(7) COMP VALUE 0.      00016700
016800     05  WS-REJECTED-COUNT            PIC 9(7) COMP VALUE 0.      00016800
016900     05  WS-NOTICE-COUNT              PIC 9(7) COMP VALUE 0.      00016900
017000     05  FILLER                       PIC X(10).                  00017000
017100*                                                                *00017100
017200 01  WS-OLD-STATUS                    PIC X(16).                  00017200
017300 77  WS-MST-SUB                       PIC S9(8) COMP VALUE 0.     00017300
017400 77  WS-MST-FOUND-IDX                 PIC S9(8) COMP VALUE 0.     00017400
017500 77  WS-VAL-SUB                       PIC 9(1) COMP VALUE 0.      00017500
017600 77  WS-TRN-SUB                       PIC 9(1) COMP VALUE 0.      00017600
017700 77  WS-NTC-SUB                       PIC 9(3) COMP VALUE 0.      00017700
017800*                                                                *00017800
017900 01  WS-VALID-STATUS-LIST.                                        00017900
018000     05  FILLER       PIC X(16) VALUE 'created'.                  00018000
018100     05  FILLER       PIC X(16) VALUE 'picked_up'.                00018100
018200     05  FILLER       PIC X(16) VALUE 'in_transit'.               00018200
018300     05  FILLER       PIC X(16) VALUE 'out_for_delivery'.         00018300
018400     05  FILLER       PIC X(16) VALUE 'delivered'.                00018400
018500     05  FILLER       PIC X(16) VALUE 'cancelled'.                00018500
018600     05  FILLER       PIC X(16) VALUE 'returned'.                 00018600
018700 01  WS-VALID-STATUS-TBL REDEFINES WS-VALID-STATUS-LIST.          00018700
018800     05  WS-VALID-STATUS  PIC X(16) OCCURS 7 TIMES.               00018800
018900*                                                                *00018900
019000 01  WS-TRANSIT-STATUS-LIST.                                      00019000
019100     05  FILLER       PIC X(16) VALUE 'picked_up'.                00019100
019200     05  FILLER       PIC X(16) VALUE 'in_transit'.               00019200
019300     05  FILLER       PIC X(16) VALUE 'out_for_delivery'.         00019300
019400 01  WS-TRANSIT-STATUS-TBL REDEFINES WS-TRANSIT-STATUS-LIST.      00019400
019500     05  WS-TRANSIT-STATUS  PIC X(16) OCCURS 3 TIMES.             00019500
019600*                                                                *00019600
019700 77  WS-MST-COUNT                     PIC S9(8) COMP VALUE 0.     00019700
019800 01  WS-MASTER-TABLE.                                             00019800
019900     05  MSTT-ENTRY OCCURS 1 TO 5000 TIMES                        00019900
020000                 DEPENDING ON WS-MST-COUNT.                       00020000
020100         10  MSTT-ID              PIC 9(06).                      00020100
020200         10  MSTT-COMPANY-ID      PIC 9(04).                      00020200
020300         10  MSTT-TRACKING-NO     PIC 9(10).                      00020300
020400         10  MSTT-REFERENCE       PIC X(15).                      00020400
020500         10  MSTT-SERVICE-CODE    PIC X(10).                      00020500
020600         10  MSTT-WEIGHT          PIC 9(05)V99.                   00020600
020700         10  MSTT-EST-COST        PIC 9(07)V99.                   00020700
020800         10  MSTT-EST-DELIVERY    PIC 9(08).                      00020800
020900         10  MSTT-STATUS          PIC X(16).                      00020900
021000            88  MSTT-IS-CANCELLED VALUE 'cancelled'.              00021000
021100            88  MSTT-IS-DELIVERED VALUE 'delivered'.              00021100
021200            88  MSTT-IS-CREATED   VALUE 'created'.                00021200
021300         10  MSTT-CARRIER-ID      PIC 9(04).                      00021300
021400         10  MSTT-PAID-FLAG       PIC X(01).                      00021400
021500            88  MSTT-IS-PAID      VALUE 'Y'.                      00021500
021600         10  FILLER               PIC X(30).                      00021600
021700*                                                                *00021700
021800 77  WS-WBH-TABLE-SIZE                PIC S9(8) COMP VALUE 0.     00021800
021900 01  WS-WBH-ENTRIES.                                              00021900
022000     05  WS-WBH-ENTRY OCCURS 0 TO 500 TIMES                       00022000
022100                 DEPENDING ON WS-WBH-TABLE-SIZE.                  00022100
022200         10  WS-WBH-E-COMPANY-ID      PIC 9(04).                  00022200
022300         10  WS-WBH-E-URL             PIC X(60).                  00022300
022400         10  WS-WBH-E-SECRET          PIC X(12).                  00022400
022500         10  WS-WBH-E-ACTIVE          PIC X(01).                  00022500
022600            88  WS-WBH-E-IS-ACTIVE    VALUE 'Y'.                  00022600
022700*                                                                *00022700
022800 01  WS-NTF-MATCHES.                                              00022800
022900     05  WS-NTF-MATCH-URL OCCURS 500 TIMES PIC X(60).             00022900
023000*                                                                *00023000
023100 01  WS-NTD-PARMS.                                                00023100
023200     05  WS-NTD-COMPANY-ID            PIC 9(04).                  00023200
023300     05  WS-NTD-EVENT                 PIC X(24).                  00023300
023400     05  WS-NTD-TRACKING-NO           PIC 9(10).                  00023400
023500     05  WS-NTD-NEW-STATUS            PIC X(16).                  00023500
023600     05  WS-NTD-MATCH-COUNT           PIC 9(03) COMP.             00023600
023700     05  FILLER                       PIC X(10).                  00023700
023800 01  WS-NTD-RETURN-CD                 PIC 9(04) COMP.             00023800
023900*                                                                *00023900
024000 01  CTL-HEADER1.                                                 00024000
024100     05  FILLER        PIC X(24) VALUE 'SHPUPDT - RUN SUMMARY   '.00024100
024200     05  FILLER        PIC X(06) VALUE 'DATE: '.                  00024200
024300     05  CTL-HDR-MM    PIC 99.                                    00024300
024400     05  FILLER        PIC X(01) VALUE '/'.                       00024400
024500     05  CTL-HDR-DD    PIC 99.                                    00024500
024600     05  FILLER        PIC X(01) VALUE '/'.                       00024600
024700     05  CTL-HDR-CCYY  PIC 9(4).                                  00024700
024800     05  FILLER        PIC X(93) VALUE SPACES.                    00024800
024900 01  CTL-GRAND-TOTAL.                                             00024900
025000     05  FILLER        PIC X(20) VALUE 'TRANSACTIONS READ...'.    00025000
025100     05  CTL-GT-READ          PIC ZZZ,ZZ9.                        00025100
025200     05  FILLER        PIC X(02) VALUE SPACES.                    00025200
025300     05  FILLER        PIC X(20) VALUE 'ACCEPTED............'.    00025300
025400     05  CTL-GT-ACCEPTED      PIC ZZZ,ZZ9.                        00025400
025500     05  FILLER        PIC X(02) VALUE SPACES.                    00025500
025600     05  FILLER        PIC X(20) VALUE 'REJECTED............'.    00025600
025700     05  CTL-GT-REJECTED      PIC ZZZ,ZZ9.                        00025700
025800     05  FILLER        PIC X(52) VALUE SPACES.                    00025800
025900 01  CTL-GRAND-TOTAL-2.                                           00025900
026000     05  FILLER        PIC X(20) VALUE 'NOTICES WRITTEN.....'.    00026000
026100     05  CTL-GT-NOTICES       PIC ZZZ,ZZ9.                        00026100
026200     05  FILLER        PIC X(106) VALUE SPACES.                   00026200
026300                                                                  00026300
026400 PROCEDURE DIVISION.                                              00026400
026500                                                                  00026500
026600 000-MAIN-RTN.                                                    00026600
026700     ACCEPT WS-DATE-WORK FROM DATE.                               00026700
026800     IF WS-CUR-YY < 50                                            00026800
026900         MOVE 20 TO WS-CUR-CENTURY                                00026900
027000     ELSE                                                         00027000
027100         MOVE 19 TO WS-CUR-CENTURY                                00027100
027200     END-IF.                                                      00027200
027300     MOVE WS-CUR-CENTURY TO WS-RUN-CCYY(1:2).                     00027300
027400     MOVE WS-CUR-YY      TO WS-RUN-CCYY(3:2).                     00027400
027500     MOVE WS-CUR-MM      TO WS-RUN-MM.                            00027500
027600     MOVE WS-CUR-DD      TO WS-RUN-DD.                            00027600
027700     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.                    00027700
027800     PERFORM 720-LOAD-MASTER-TABLE-RTN THRU 720-EXIT.             00027800
027900     PERFORM 730-LOAD-WEBHOOK-TABLE-RTN THRU 730-EXIT.            00027900
028000     PERFORM 100-PROCESS-UPDATE-RTN THRU 100-EXIT                 00028000
028100             UNTIL WS-UPD-IS-EOF.                                 00028100
028200     PERFORM 800-REWRITE-MASTER-RTN THRU 800-EXIT.                00028200
028300     PERFORM 850-RUN-TOTALS-RTN THRU 850-EXIT.                    00028300
028400     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.                   00028400
028500     GOBACK.                                                      00028500
028600                                                                  00028600
028700 100-PROCESS-UPDATE-RTN.                                          00028700
028800     PERFORM 710-READ-UPDATE-RTN THRU 710-EXIT.                   00028800
028900     IF NOT WS-UPD-IS-EOF                                         00028900
029000         ADD 1 TO WS-UPD-COUNT                                    00029000
029100         MOVE 'Y' TO WS-UPDATE-OK                                 00029100
029200         MOVE SPACES TO WS-REJECT-CODE                            00029200
029300         MOVE SPACES TO WS-REJECT-MSG                             00029300
029400         PERFORM 110-FIND-SHIPMENT-RTN THRU 110-EXIT              00029400
029500         IF WS-UPDATE-IS-OK                                       00029500
029600             PERFORM 120-VALIDATE-STATUS-RTN THRU 120-EXIT        00029600
029700         END-IF                                                   00029700
029800         IF WS-UPDATE-IS-OK                                       00029800
029900             PERFORM 130-CHECK-TRANSITION-RTN THRU 130-EXIT       00029900
030000         END-IF                                                   00030000
030100         IF WS-UPDATE-IS-OK                                       00030100
030200             PERFORM 140-APPLY-UPDATE-RTN THRU 140-EXIT           00030200
030300             PERFORM 150-WRITE-EVENT-RTN THRU 150-EXIT            00030300
030400             PERFORM 160-DISPATCH-NOTICE-RTN THRU 160-EXIT        00030400
030500             ADD 1 TO WS-ACCEPTED-COUNT                           00030500
030600         ELSE                                                     00030600
030700             MOVE UPD-TRACKING-NO TO WS-REJECT-ID                 00030700
030800             PERFORM 190-REJECT-RTN THRU 190-EXIT                 00030800
030900             ADD 1 TO WS-REJECTED-COUNT                           00030900
031000         END-IF                                                   00031000
031100     END-IF.                                                      00031100
031200 100-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400                                                                  00031400
031500 110-FIND-SHIPMENT-RTN.                                           00031500
031600     MOVE 0 TO WS-MST-FOUND-IDX.                                  00031600
031700     PERFORM 111-SCAN-MASTER-ENTRY-RTN THRU 111-EXIT              00031700
031800             VARYING WS-MST-SUB FROM 1 BY 1                       00031800
031900             UNTIL WS-MST-SUB > WS-MST-COUNT                      00031900
032000                 OR WS-MST-FOUND-IDX NOT = 0.                     00032000
032100     IF WS-MST-FOUND-IDX = 0                                      00032100
032200         MOVE 'N' TO WS-UPDATE-OK                                 00032200
032300         MOVE 'T001' TO WS-REJECT-CODE                            00032300
032400         MOVE 'UNKNOWN TRACKING NUMBER' TO WS-REJECT-MSG          00032400
032500     END-IF.                                                      00032500
032600 110-EXIT.                                                        00032600
032700     EXIT.                                                        00032700
032800                                                                  00032800
032900 111-SCAN-MASTER-ENTRY-RTN.                                       00032900
033000     IF MSTT-TRACKING-NO(WS-MST-SUB) = UPD-TRACKING-NO            00033000
033100         MOVE WS-MST-SUB TO WS-MST-FOUND-IDX                      00033100
033200     END-IF.                                                      00033200
033300 111-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500                                                                  00033500
033600 120-VALIDATE-STATUS-RTN.                                         00033600
033700     MOVE 'N' TO WS-STATUS-VALID.                                 00033700
033800     PERFORM 121-CHECK-ONE-STATUS-RTN THRU 121-EXIT               00033800
033900             VARYING WS-VAL-SUB FROM 1 BY 1                       00033900
034000             UNTIL WS-VAL-SUB > 7 OR WS-STATUS-IS-VALID.          00034000
034100     IF NOT WS-STATUS-IS-VALID                                    00034100
034200         MOVE 'N' TO WS-UPDATE-OK                                 00034200
034300         MOVE 'T002' TO WS-REJECT-CODE                            00034300
034400         MOVE 'INVALID STATUS VALUE' TO WS-REJECT-MSG             00034400
034500     END-IF.                                                      00034500
034600 120-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800                                                                  00034800
034900 121-CHECK-ONE-STATUS-RTN.                                        00034900
035000     IF UPD-NEW-STATUS = WS-VALID-STATUS(WS-VAL-SUB)              00035000
035100         MOVE 'Y' TO WS-STATUS-VALID                              00035100
035200     END-IF.                                                      00035200
035300 121-EXIT.                                                        00035300
035400     EXIT.                                                        00035400
035500                                                                  00035500
035600 130-CHECK-TRANSITION-RTN.                                        00035600
035700     IF MSTT-IS-CANCELLED(WS-MST-FOUND-IDX)                       00035700
035800         MOVE 'N' TO WS-UPDATE-OK                                 00035800
035900         MOVE 'T003' TO WS-REJECT-CODE                            00035900
036000         MOVE 'SHIPMENT IS CANCELLED, NO UPDATES ALLOWED'         00036000
036100             TO WS-REJECT-MSG                                     00036100
036200     ELSE                                                         00036200
036300         IF MSTT-IS-DELIVERED(WS-MST-FOUND-IDX)                   00036300
036400             AND NOT UPD-IS-RETURNED                              00036400
036500             MOVE 'N' TO WS-UPDATE-OK                             00036500
036600             MOVE 'T004' TO WS-REJECT-CODE                        00036600
036700             MOVE 'DELIVERED SHIPMENTS MAY ONLY BE RETURNED'      00036700
036800                 TO WS-REJECT-MSG                                 00036800
036900         ELSE                                                     00036900
037000             IF UPD-IS-CANCELLED                                  00037000
037100                 AND NOT MSTT-IS-CREATED(WS-MST-FOUND-IDX)        00037100
037200                 PERFORM 131-CHECK-IN-TRANSIT-RTN THRU 131-EXIT   00037200
037300                 IF WS-IS-ALREADY-TRANSIT                         00037300
037400                     MOVE 'N' TO WS-UPDATE-OK                     00037400
037500                     MOVE 'T005' TO WS-REJECT-CODE                00037500
037600                     MOVE 'SHIPMENT ALREADY IN TRANSIT'           00037600
037700                         TO WS-REJECT-MSG                         00037700
037800                 ELSE                                             00037800
037900                     MOVE 'N' TO WS-UPDATE-OK                     00037900
038000                     MOVE 'T006' TO WS-REJECT-CODE                00038000
038100                     MOVE 'SHIPMENT CANNOT BE CANCELLED FROM'     00038100
038200                         TO WS-REJECT-MSG                         00038200
038300                 END-IF                                           00038300
038400             END-IF                                               00038400
038500         END-IF                                                   00038500
038600     END-IF.                                                      00038600
038700 130-EXIT.                                                        00038700
038800     EXIT.                                                        00038800
038900                                                                  00038900
039000 131-CHECK-IN-TRANSIT-RTN.                                        00039000
039100     MOVE 'N' TO WS-ALREADY-TRANSIT.                              00039100
039200     PERFORM 132-CHECK-ONE-TRANSIT-RTN THRU 132-EXIT              00039200
039300             VARYING WS-TRN-SUB FROM 1 BY 1                       00039300
039400             UNTIL WS-TRN-SUB > 3 OR WS-IS-ALREADY-TRANSIT.       00039400
039500 131-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700                                                                  00039700
039800 132-CHECK-ONE-TRANSIT-RTN.                                       00039800
039900     IF MSTT-STATUS(WS-MST-FOUND-IDX) =                           00039900
040000             WS-TRANSIT-STATUS(WS-TRN-SUB)                        00040000
040100         MOVE 'Y' TO WS-ALREADY-TRANSIT                           00040100
040200     END-IF.                                                      00040200
040300 132-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500                                                                  00040500
040600 140-APPLY-UPDATE-RTN.                                            00040600
040700     MOVE MSTT-STATUS(WS-MST-FOUND-IDX) TO WS-OLD-STATUS.         00040700
040800     MOVE UPD-NEW-STATUS TO MSTT-STATUS(WS-MST-FOUND-IDX).        00040800
040900 140-EXIT.                                                        00040900
041000     EXIT.                                                        00041000
041100                                                                  00041100
041200 150-WRITE-EVENT-RTN.                                             00041200
041300     MOVE UPD-TRACKING-NO TO EVT-TRACKING-NO.                     00041300
041400     MOVE UPD-NEW-STATUS  TO EVT-STATUS.                          00041400
041500     IF UPD-DESCRIPTION = SPACES                                  00041500
041600         MOVE SPACES TO EVT-DESCRIPTION                           00041600
041700         STRING 'STATUS CHANGED FROM ' DELIMITED BY SIZE          00041700
041800                WS-OLD-STATUS          DELIMITED BY SPACE         00041800
041900                ' TO '                 DELIMITED BY SIZE          00041900
042000                UPD-NEW-STATUS         DELIMITED BY SPACE         00042000
042100             INTO EVT-DESCRIPTION                                 00042100
042200     ELSE                                                         00042200
042300         MOVE UPD-DESCRIPTION TO EVT-DESCRIPTION                  00042300
042400     END-IF.                                                      00042400
042500     MOVE UPD-LOCATION TO EVT-LOCATION.                           00042500
042600     MOVE WS-RUN-DATE-NUM TO EVT-DATE.                            00042600
042700     WRITE EVT-REC.                                               00042700
042800 150-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000                                                                  00043000
043100 160-DISPATCH-NOTICE-RTN.                                         00043100
043200     MOVE MSTT-COMPANY-ID(WS-MST-FOUND-IDX) TO WS-NTD-COMPANY-ID. 00043200
043300     MOVE 'shipment.status_changed' TO WS-NTD-EVENT.              00043300
043400     MOVE UPD-TRACKING-NO  TO WS-NTD-TRACKING-NO.                 00043400
043500     MOVE UPD-NEW-STATUS   TO WS-NTD-NEW-STATUS.                  00043500
043600     PERFORM 161-SEND-ONE-EVENT-RTN THRU 161-EXIT.                00043600
043700     IF UPD-IS-DELIVERED                                          00043700
043800         MOVE 'shipment.delivered' TO WS-NTD-EVENT                00043800
043900         PERFORM 161-SEND-ONE-EVENT-RTN THRU 161-EXIT             00043900
044000     END-IF.                                                      00044000
044100 160-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300                                                                  00044300
044400 161-SEND-ONE-EVENT-RTN.                                          00044400
044500     CALL 'SHPNOTE' USING WS-NTD-PARMS, WS-WBH-TABLE-SIZE,        00044500
044600             WS-WBH-ENTRIES, WS-NTF-MATCHES, WS-NTD-RETURN-CD.    00044600
044700     PERFORM 162-WRITE-ONE-NOTICE-RTN THRU 162-EXIT               00044700
044800             VARYING WS-NTC-SUB FROM 1 BY 1                       00044800
044900             UNTIL WS-NTC-SUB > WS-NTD-MATCH-COUNT.               00044900
045000 161-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300 162-WRITE-ONE-NOTICE-RTN.                                        00045300
045400     MOVE WS-NTF-MATCH-URL(WS-NTC-SUB) TO NTF-URL.                00045400
045500     MOVE WS-NTD-EVENT        TO NTF-EVENT.                       00045500
045600     MOVE WS-NTD-TRACKING-NO  TO NTF-TRACKING-NO.                 00045600
045700     MOVE WS-NTD-NEW-STATUS   TO NTF-NEW-STATUS.                  00045700
045800     MOVE WS-RUN-DATE-NUM     TO NTF-DATE.                        00045800
045900     WRITE NTF-REC.                                               00045900
046000     ADD 1 TO WS-NOTICE-COUNT.                                    00046000
046100 162-EXIT.                                                        00046100
046200     EXIT.                                                        00046200
046300                                                                  00046300
046400 190-REJECT-RTN.                                                  00046400
046500     MOVE SPACES TO REJ-RECORD.                                   00046500
046600     STRING WS-REJECT-ID  DELIMITED BY SIZE                       00046600
046700            ' '            DELIMITED BY SIZE                      00046700
046800            WS-REJECT-CODE DELIMITED BY SIZE                      00046800
046900            ' '            DELIMITED BY SIZE                      00046900
047000            WS-REJECT-MSG  DELIMITED BY SIZE                      00047000
047100         INTO REJ-RECORD.                                         00047100
047200     WRITE REJ-RECORD.                                            00047200
047300 190-EXIT.                                                        00047300
047400     EXIT.                                                        00047400
047500                                                                  00047500
047600 700-OPEN-FILES-RTN.                                              00047600
047700     OPEN INPUT  STATUS-UPDATE-FILE                               00047700
047800                 WEBHOOK-FILE                                     00047800
047900                 SHIPMENT-MASTER-IN                               00047900
048000          OUTPUT TRACKING-EVENT-FILE                              00048000
048100                 NOTIFICATION-FILE                                00048100
048200                 REJECT-FILE                                      00048200
048300                 CONTROL-REPORT-FILE.                             00048300
048400     IF WS-UPD-STATUS NOT = '00'                                  00048400
048500         DISPLAY 'SHPUPDT - ERROR OPENING STATUS UPDATE. RC: '    00048500
048600             WS-UPD-STATUS                                        00048600
048700         MOVE 16 TO RETURN-CODE                                   00048700
048800         MOVE 'Y' TO WS-UPD-EOF                                   00048800
048900     END-IF.                                                      00048900
049000     IF WS-MSTI-STATUS NOT = '00'                                 00049000
049100         DISPLAY 'SHPUPDT - ERROR OPENING MASTER IN. RC: '        00049100
049200             WS-MSTI-STATUS                                       00049200
049300         MOVE 16 TO RETURN-CODE                                   00049300
049400         MOVE 'Y' TO WS-UPD-EOF                                   00049400
049500     END-IF.                                                      00049500
049600     IF WS-WBH-STATUS NOT = '00'                                  00049600
049700         DISPLAY 'SHPUPDT - ERROR OPENING WEBHOOK FILE. RC: '     00049700
049800             WS-WBH-STATUS                                        00049800
049900         MOVE 16 TO RETURN-CODE                                   00049900
050000         MOVE 'Y' TO WS-UPD-EOF                                   00050000
050100     END-IF.                                                      00050100
050200 700-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400                                                                  00050400
050500 710-READ-UPDATE-RTN.                                             00050500
050600     READ STATUS-UPDATE-FILE                                      00050600
050700         AT END MOVE 'Y' TO WS-UPD-EOF.                           00050700
050800     EVALUATE WS-UPD-STATUS                                       00050800
050900         WHEN '00'                                                00050900
051000             CONTINUE                                             00051000
051100         WHEN '10'                                                00051100
051200             MOVE 'Y' TO WS-UPD-EOF                               00051200
051300         WHEN OTHER                                               00051300
051400             DISPLAY 'SHPUPDT - ERROR READING SHPUPD. RC: '       00051400
051500                 WS-UPD-STATUS                                    00051500
051600             MOVE 'Y' TO WS-UPD-EOF                               00051600
051700     END-EVALUATE.                                                00051700
051800 710-EXIT.                                                        00051800
051900     EXIT.                                                        00051900
052000                                                                  00052000
052100 720-LOAD-MASTER-TABLE-RTN.                                       00052100
052200     MOVE 0 TO WS-MST-COUNT.                                      00052200
052300     PERFORM 721-READ-MASTER-IN-RTN THRU 721-EXIT.                00052300
052400     PERFORM 722-ADD-MASTER-ENTRY-RTN THRU 722-EXIT               00052400
052500             UNTIL WS-MSTI-IS-EOF.                                00052500
052600 720-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900 721-READ-MASTER-IN-RTN.                                          00052900
053000     READ SHIPMENT-MASTER-IN                                      00053000
053100         AT END MOVE 'Y' TO WS-MSTI-EOF.                          00053100
053200     IF WS-MSTI-STATUS NOT = '00' AND WS-MSTI-STATUS NOT = '10'   00053200
053300         DISPLAY 'SHPUPDT - ERROR READING MASTER IN. RC: '        00053300
053400             WS-MSTI-STATUS                                       00053400
053500         MOVE 'Y' TO WS-MSTI-EOF                                  00053500
053600     END-IF.                                                      00053600
053700 721-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900                                                                  00053900
054000 722-ADD-MASTER-ENTRY-RTN.                                        00054000
054100     ADD 1 TO WS-MST-COUNT.                                       00054100
054200     MOVE MSTI-ID           TO MSTT-ID(WS-MST-COUNT).             00054200
054300     MOVE MSTI-COMPANY-ID   TO MSTT-COMPANY-ID(WS-MST-COUNT).     00054300
054400     MOVE MSTI-TRACKING-NO  TO MSTT-TRACKING-NO(WS-MST-COUNT).    00054400
054500     MOVE MSTI-REFERENCE    TO MSTT-REFERENCE(WS-MST-COUNT).      00054500
054600     MOVE MSTI-SERVICE-CODE TO MSTT-SERVICE-CODE(WS-MST-COUNT).   00054600
054700     MOVE MSTI-WEIGHT       TO MSTT-WEIGHT(WS-MST-COUNT).         00054700
054800     MOVE MSTI-EST-COST     TO MSTT-EST-COST(WS-MST-COUNT).       00054800
054900     MOVE MSTI-EST-DELIVERY TO MSTT-EST-DELIVERY(WS-MST-COUNT).   00054900
055000     MOVE MSTI-STATUS       TO MSTT-STATUS(WS-MST-COUNT).         00055000
055100     MOVE MSTI-CARRIER-ID   TO MSTT-CARRIER-ID(WS-MST-COUNT).     00055100
055200     MOVE MSTI-PAID-FLAG    TO MSTT-PAID-FLAG(WS-MST-COUNT).      00055200
055300     PERFORM 721-READ-MASTER-IN-RTN THRU 721-EXIT.                00055300
055400 722-EXIT.                                                        00055400
055500     EXIT.                                                        00055500
055600                                                                  00055600
055700 730-LOAD-WEBHOOK-TABLE-RTN.                                      00055700
055800     MOVE 0 TO WS-WBH-TABLE-SIZE.                                 00055800
055900     PERFORM 731-READ-WEBHOOK-RTN THRU 731-EXIT.                  00055900
056000     PERFORM 732-ADD-WEBHOOK-ENTRY-RTN THRU 732-EXIT              00056000
056100             UNTIL WS-WBH-IS-EOF.                                 00056100
056200 730-EXIT.                                                        00056200
056300     EXIT.                                                        00056300
056400                                                                  00056400
056500 731-READ-WEBHOOK-RTN.                                            00056500
056600     READ WEBHOOK-FILE                                            00056600
056700         AT END MOVE 'Y' TO WS-WBH-EOF.                           00056700
056800     IF WS-WBH-STATUS NOT = '00' AND WS-WBH-STATUS NOT = '10'     00056800
056900         DISPLAY 'SHPUPDT - ERROR READING WEBHOOK FILE. RC: '     00056900
057000             WS-WBH-STATUS                                        00057000
057100         MOVE 'Y' TO WS-WBH-EOF                                   00057100
057200     END-IF.                                                      00057200
057300 731-EXIT.                                                        00057300
057400     EXIT.                                                        00057400
057500                                                                  00057500
057600 732-ADD-WEBHOOK-ENTRY-RTN.                                       00057600
057700     ADD 1 TO WS-WBH-TABLE-SIZE.                                  00057700
057800     MOVE WBH-COMPANY-ID TO                                       00057800
057900         WS-WBH-E-COMPANY-ID(WS-WBH-TABLE-SIZE).                  00057900
058000     MOVE WBH-URL        TO WS-WBH-E-URL(WS-WBH-TABLE-SIZE).      00058000
058100     MOVE WBH-SECRET     TO WS-WBH-E-SECRET(WS-WBH-TABLE-SIZE).   00058100
058200     MOVE WBH-ACTIVE     TO WS-WBH-E-ACTIVE(WS-WBH-TABLE-SIZE).   00058200
058300     PERFORM 731-READ-WEBHOOK-RTN THRU 731-EXIT.                  00058300
058400 732-EXIT.                                                        00058400
058500     EXIT.                                                        00058500
058600                                                                  00058600
058700 790-CLOSE-FILES-RTN.                                             00058700
058800     CLOSE STATUS-UPDATE-FILE                                     00058800
058900           WEBHOOK-FILE                                           00058900
059000           SHIPMENT-MASTER-IN                                     00059000
059100           SHIPMENT-MASTER-OUT                                    00059100
059200           TRACKING-EVENT-FILE                                    00059200
059300           NOTIFICATION-FILE                                      00059300
059400           REJECT-FILE                                            00059400
059500           CONTROL-REPORT-FILE.                                   00059500
059600 790-EXIT.                                                        00059600
059700     EXIT.                                                        00059700
059800                                                                  00059800
059900 800-REWRITE-MASTER-RTN.                                          00059900
060000     OPEN OUTPUT SHIPMENT-MASTER-OUT.                             00060000
060100     IF WS-MSTO-STATUS NOT = '00'                                 00060100
060200         DISPLAY 'SHPUPDT - ERROR OPENING MASTER OUT. RC: '       00060200
060300             WS-MSTO-STATUS                                       00060300
060400     END-IF.                                                      00060400
060500     PERFORM 801-WRITE-ONE-MASTER-RTN THRU 801-EXIT               00060500
060600             VARYING WS-MST-SUB FROM 1 BY 1                       00060600
060700             UNTIL WS-MST-SUB > WS-MST-COUNT.                     00060700
060800 800-EXIT.                                                        00060800
060900     EXIT.                                                        00060900
061000                                                                  00061000
061100 801-WRITE-ONE-MASTER-RTN.                                        00061100
061200     MOVE MSTT-ID(WS-MST-SUB)           TO MSTO-ID.               00061200
061300     MOVE MSTT-COMPANY-ID(WS-MST-SUB)   TO MSTO-COMPANY-ID.       00061300
061400     MOVE MSTT-TRACKING-NO(WS-MST-SUB)  TO MSTO-TRACKING-NO.      00061400
061500     MOVE MSTT-REFERENCE(WS-MST-SUB)    TO MSTO-REFERENCE.        00061500
061600     MOVE MSTT-SERVICE-CODE(WS-MST-SUB) TO MSTO-SERVICE-CODE.     00061600
061700     MOVE MSTT-WEIGHT(WS-MST-SUB)       TO MSTO-WEIGHT.           00061700
061800     MOVE MSTT-EST-COST(WS-MST-SUB)     TO MSTO-EST-COST.         00061800
061900     MOVE MSTT-EST-DELIVERY(WS-MST-SUB) TO MSTO-EST-DELIVERY.     00061900
062000     MOVE MSTT-STATUS(WS-MST-SUB)       TO MSTO-STATUS.           00062000
062100     MOVE MSTT-CARRIER-ID(WS-MST-SUB)   TO MSTO-CARRIER-ID.       00062100
062200     MOVE MSTT-PAID-FLAG(WS-MST-SUB)    TO MSTO-PAID-FLAG.        00062200
062300     WRITE MSTO-REC.                                              00062300
062400 801-EXIT.                                                        00062400
062500     EXIT.                                                        00062500
062600                                                                  00062600
062700 850-RUN-TOTALS-RTN.                                              00062700
062800     MOVE WS-RUN-MM   TO CTL-HDR-MM.                              00062800
062900     MOVE WS-RUN-DD   TO CTL-HDR-DD.                              00062900
063000     MOVE WS-RUN-CCYY TO CTL-HDR-CCYY.                            00063000
063100     WRITE CTL-RECORD FROM CTL-HEADER1.                           00063100
063200     MOVE WS-UPD-COUNT      TO CTL-GT-READ.                       00063200
063300     MOVE WS-ACCEPTED-COUNT TO CTL-GT-ACCEPTED.                   00063300
063400     MOVE WS-REJECTED-COUNT TO CTL-GT-REJECTED.                   00063400
063500     WRITE CTL-RECORD FROM CTL-GRAND-TOTAL.                       00063500
063600     MOVE WS-NOTICE-COUNT TO CTL-GT-NOTICES.                      00063600
063700     WRITE CTL-RECORD FROM CTL-GRAND-TOTAL-2.                     00063700
063800 850-EXIT.                                                        00063800
063900     EXIT.                                                        00063900
