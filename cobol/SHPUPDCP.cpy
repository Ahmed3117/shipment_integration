000100***************************************************************** 00000100
000200* SHPUPDCP   -  STATUS UPDATE TRANSACTION RECORD LAYOUT         * 00000200
000300*                                                                *00000300
000400*   ONE RECORD PER STATUS-CHANGE REQUEST AGAINST AN EXISTING     *00000400
000500*   SHIPMENT.  INPUT TO SHPUPDT, ARRIVAL ORDER (NOT SORTED).     *00000500
000600*                                                                *00000600
000700*   CHANGE HISTORY                                               *00000700
000800*     1993-08-02  DJS  ORIGINAL LAYOUT                           *00000800
000900*     2007-10-05  PTK  ADDED CONDITION NAMES FOR UPD-NEW-STATUS  *00000900
001000*                   PER SHOP STD WI-04-015                       *00001000
001100***************************************************************** 00001100
001200 01  UPD-REC.                                                     00001200
001300     05  UPD-TRACKING-NO                PIC 9(10).                00001300
001400     05  UPD-NEW-STATUS                 PIC X(16).                00001400
001500         88  UPD-IS-CANCELLED               VALUE 'cancelled'.    00001500
001600         88  UPD-IS-DELIVERED               VALUE 'delivered'.    00001600
001700         88  UPD-IS-RETURNED                VALUE 'returned'.     00001700
001800     05  UPD-DESCRIPTION                PIC X(30).                00001800
001900     05  UPD-LOCATION                   PIC X(20).                00001900
002000     05  FILLER                         PIC X(04).                00002000
