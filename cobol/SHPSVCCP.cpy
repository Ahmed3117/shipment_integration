000100***************************************************************** 00000100
000200* SHPSVCCP   -  SERVICE TYPE RECORD LAYOUT                      * 00000200
000300*                                                                *00000300
000400*   ONE RECORD PER SERVICE TYPE OFFERED BY A CLIENT COMPANY.    * 00000400
000500*   LOADED INTO A TABLE BY SHPPROC (ASCENDING COMPANY-ID, CODE)  *00000500
000600*   FOR A BINARY LOOKUP.  VALIDATED BY SHPSVAL BEFORE THE FILE   *00000600
000700*   IS RELEASED TO PRODUCTION.                                   *00000700
000800*                                                                *00000800
000900*   CHANGE HISTORY                                               *00000900
001000*     1992-05-14  RBW  ORIGINAL LAYOUT                           *00001000
001100*     1996-09-30  CCL  ADDED SVC-ACTIVE SWITCH                   *00001100
001200*     2004-06-22  PTK  ADDED SVC-IS-ACTIVE CONDITION NAME        *00001200
001300*                   PER SHOP STD WI-04-015                       *00001300
001400***************************************************************** 00001400
001500 01  SVC-REC.                                                     00001500
001600     05  SVC-COMPANY-ID                 PIC 9(04).                00001600
001700     05  SVC-CODE                       PIC X(10).                00001700
001800     05  SVC-NAME                       PIC X(20).                00001800
001900     05  SVC-BASE-RATE                  PIC 9(06)V99.             00001900
002000     05  SVC-RATE-PER-KG                PIC 9(06)V99.             00002000
002100     05  SVC-DAYS-MIN                   PIC 9(03).                00002100
002200     05  SVC-DAYS-MAX                   PIC 9(03).                00002200
002300     05  SVC-ACTIVE                     PIC X(01).                00002300
002400         88  SVC-IS-ACTIVE                  VALUE 'Y'.            00002400
002500     05  FILLER                         PIC X(23).                00002500
