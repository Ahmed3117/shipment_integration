000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPSVAL                                              *00000500
000600*                                                                *00000600
000700* RUNS AHEAD OF SHPPROC IN THE JOB STREAM TO SCREEN THE SERVICE  *00000700
000800* TYPE DEFINITION FILE BEFORE IT IS LOADED INTO THE MAIN BATCH.  *00000800
000900* A BAD CODE FORMAT, A MIN-DAYS GREATER THAN MAX-DAYS, A         *00000900
001000* DUPLICATE (COMPANY, CODE) OR (COMPANY, NAME), OR A NEGATIVE    *00001000
001100* RATE IS WRITTEN TO THE REJECT FILE -- SHPPROC STILL RUNS       *00001100
001200* AGAINST THE WHOLE FILE REGARDLESS, SO BAD ROWS SHOULD BE       *00001200
001300* CLEANED UP BEFORE THE NEXT RUN.                                *00001300
001400*                                                                *00001400
001500* CHANGE HISTORY                                                 *00001500
001600*   02/04/93  DJS  ORIGINAL PROGRAM                              *00001600
001700*   07/21/96  CCL  ADDED (COMPANY, NAME) UNIQUENESS CHECK, CODE  *00001700
001800*                   ALONE WAS LETTING TWO ROWS SHARE A DISPLAY   *00001800
001900*                   NAME PER HELP DESK TICKET 96-204             *00001900
002000*   09/09/98  MQT  Y2K -- RUN DATE ON SUMMARY LINE WIDENED TO    *00002000
002100*                   4-DIGIT YEAR                                 *00002100
002200*   01/08/99  MQT  Y2K -- REGRESSION RUN AGAINST 2000 CALENDAR,  *00002200
002300*                   NO FURTHER CHANGE REQUIRED                   *00002300
002400*   03/17/08  PTK  MOVED WS-SWITCHES AND THE SCAN/SEEN-COUNT     *00002400
002500*                   SUBSCRIPTS TO 77-LEVEL ENTRIES PER SHOP STD  *00002500
002600*                   WI-04-015; ADDED CONDITION NAMES FOR THE     *00002600
002700*                   SWITCHES, REPLACED LITERAL 'Y'/'N' TESTS     *00002700
002800***************************************************************** 00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.  SHPSVAL.                                            00003000
003100 AUTHOR. D J SOTO.                                                00003100
003200 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00003200
003300 DATE-WRITTEN. 02/04/93.                                          00003300
003400 DATE-COMPILED. 02/04/93.                                         00003400
003500 SECURITY. COMPANY CONFIDENTIAL.                                  00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM                                           00004200
004300     CLASS SHP-LOWER-CLASS IS 'a' THRU 'z'                        00004300
004400     CLASS SHP-DIGIT-CLASS IS '0' THRU '9'                        00004400
004500     UPSI-0 IS SHP-TRACE-SWITCH.                                  00004500
004600 INPUT-OUTPUT SECTION.                                            00004600
004700 FILE-CONTROL.                                                    00004700
004800                                                                  00004800
004900     SELECT SERVICE-TYPE-FILE ASSIGN TO SHPSVCF                   00004900
005000         ACCESS IS SEQUENTIAL                                     00005000
005100         FILE STATUS IS WS-SVC-STATUS.                            00005100
005200                                                                  00005200
005300     SELECT REJECT-FILE ASSIGN TO SHPREJ                          00005300
005400         ACCESS IS SEQUENTIAL                                     00005400
005500         FILE STATUS IS WS-REJ-STATUS.                            00005500
005600                                                                  00005600
005700     SELECT CONTROL-REPORT-FILE ASSIGN TO SHPCTL                  00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS IS WS-CTL-STATUS.                            00005900
006000                                                                  00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300                                                                  00006300
006400 FD  SERVICE-TYPE-FILE                                            00006400
006500     RECORDING MODE IS F.                                         00006500
006600 COPY SHPSVCCP.                                                   00006600
006700                                                                  00006700
006800 FD  REJECT-FILE                                                  00006800
006900     RECORDING MODE IS F.                                         00006900
007000 01  REJ-RECORD                      PIC X(80).                   00007000
007100                                                                  00007100
007200 FD  CONTROL-REPORT-FILE                                          00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  CTL-RECORD                      PIC X(132).                  00007400
007500                                                                  00007500
007600***************************************************************** 00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800***************************************************************** 00007800
007900*                                                                *00007900
008000 01  WS-FILE-STATUS-AREA.                                         00008000
008100     05  WS-SVC-STATUS                PIC X(2) VALUE SPACES.      00008100
008200     05  WS-REJ-STATUS                PIC X(2) VALUE SPACES.      00008200
008300     05  WS-CTL-STATUS                PIC X(2) VALUE SPACES.      00008300
008400     05  FILLER                       PIC X(06).                  00008400
008500*                                                                *00008500
008600 77  WS-SVC-EOF                       PIC X(1) VALUE 'N'.         00008600
008700     88  WS-SVC-IS-EOF                   VALUE 'Y'.               00008700
008800 77  WS-ROW-OK                        PIC X(1) VALUE 'Y'.         00008800
008900     88  WS-ROW-IS-OK                     VALUE 'Y'.              00008900
009000 77  WS-DUP-FOUND                     PIC X(1) VALUE 'N'.         00009000
009100     88  WS-DUP-WAS-FOUND                 VALUE 'Y'.              00009100
009200*                                                                *00009200
009300 01  WS-REJECT-WORK.                                              00009300
009400     05  WS-REJECT-CO                 PIC 9(04).                  00009400
009500     05  WS-REJECT-CODE-VAL           PIC X(10).                  00009500
009600     05  WS-REJECT-REASON             PIC X(04).                  00009600
009700     05  WS-REJECT-MSG                PIC X(50).                  00009700
009800     05  FILLER                       PIC X(12).                  00009800
009900*                                                                *00009900
010000 01  WS-DATE-WORK.                                                00010000
010100     05  WS-CUR-YY                    PIC 9(2).                   00010100
010200     05  WS-CUR-MM                    PIC 9(2).                   00010200
010300     05  WS-CUR-DD                    PIC 9(2).                   00010300
010400     05  WS-CUR-CENTURY               PIC 9(2) COMP VALUE 19.     00010400
010500     05  FILLER                       PIC X(04).                  00010500
010600*                                                                *00010600
010700 01  WS-RUN-DATE-X.                                               00010700
010800     05  WS-RUN-CCYY                  PIC 9(4).                   00010800
010900     05  WS-RUN-MM                    PIC 9(2).                   00010900
011000     05  WS-RUN-DD                    PIC 9(2).                   00011000
011100     05  FILLER                       PIC X(02).                  00011100
011200 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-X.                       00011200
011300     05  WS-RUN-DATE-NUM               PIC 9(8).                  00011300
011400     05  FILLER                       PIC X(02).                  00011400
011500*                                                                *00011500
011600 01  WS-COUNTERS.                                                 00011600
011700     05  WS-ROW-COUNT                 PIC 9(5) COMP VALUE 0.      00011700
011800     05  WS-PASS-COUNT                PIC 9(5) COMP VALUE 0.      00011800
011900     05  WS-FAIL-COUNT                PIC 9(5) COMP VALUE 0.      00011900
012000     05  FILLER                       PIC X(10).                  00012000
012100*                                                                *00012100
012200 77  WS-SCAN-SUB                      PIC 9(3) COMP VALUE 0.      00012200
012300 77  WS-SEEN-SUB                      PIC 9(5) COMP VALUE 0.      00012300
012400 77  WS-SEEN-COUNT                    PIC 9(5) COMP VALUE 0.      00012400
012500*                                                                *00012500
012600 01  WS-REASON-LIST.                                              00012600
012700     05  FILLER                       PIC X(4) VALUE 'V001'.      00012700
012800     05  FILLER                       PIC X(4) VALUE 'V002'.      00012800
012900     05  FILLER                       PIC X(4) VALUE 'V003'.      00012900
013000     05  FILLER                       PIC X(4) VALUE 'V004'.      00013000
013100     05  FILLER                       PIC X(4) VALUE 'V005'.      00013100
013200 01  WS-REASON-TBL REDEFINES WS-REASON-LIST.                      00013200
013300     05  WS-REASON                    PIC X(4) OCCURS 5 TIMES.    00013300
013400*                                                                *00013400
013500 77  WS-SEEN-COUNT-CODE                PIC 9(5) COMP VALUE 0.     00013500
013600 01  WS-SEEN-ROWS-CODE.                                           00013600
013700     05  WS-SEEN-CODE-ENTRY OCCURS 1 TO 2000 TIMES                00013700
013800                 DEPENDING ON WS-SEEN-COUNT-CODE.                 00013800
013900         10  WS-SEEN-CODE-CO          PIC 9(04).                  00013900
014000         10  WS-SEEN-CODE-VAL         PIC X(10).                  00014000
014100*                                                                *00014100
014200 01  WS-TRACE-CODE-LIST.                                          00014200
014300     05  FILLER                       PIC X(3) VALUE 'V01'.       00014300
014400     05  FILLER                       PIC X(3) VALUE 'V02'.       00014400
014500 01  WS-TRACE-CODE-TBL REDEFINES WS-TRACE-CODE-LIST.              00014500
014600     05  WS-TRACE-CODE                PIC X(3) OCCURS 2 TIMES.    00014600
014700*                                                                *00014700
014800 77  WS-SEEN-COUNT-NAME                PIC 9(5) COMP VALUE 0.     00014800
014900 01  WS-SEEN-ROWS-NAME.                                           00014900
015000     05  WS-SEEN-NAME-ENTRY OCCURS 1 TO 2000 TIMES                00015000
015100                 DEPENDING ON WS-SEEN-COUNT-NAME.                 00015100
015200         10  WS-SEEN-NAME-CO          PIC 9(04).                  00015200
015300         10  WS-SEEN-NAME-VAL         PIC X(30).                  00015300
015400*                                                                *00015400
015500 01  CTL-HEADER1.                                                 00015500
015600     05  FILLER        PIC X(24) VALUE 'SHPSVAL - RUN SUMMARY   '.00015600
015700     05  FILLER        PIC X(06) VALUE 'DATE: '.                  00015700
015800     05  CTL-HDR-MM    PIC 99.                                    00015800
015900     05  FILLER        PIC X(01) VALUE '/'.                       00015900
016000     05  CTL-HDR-DD    PIC 99.                                    00016000
016100     05  FILLER        PIC X(01) VALUE '/'.                       00016100
016200     05  CTL-HDR-CCYY  PIC 9(4).                                  00016200
016300     05  FILLER        PIC X(93) VALUE SPACES.                    00016300
016400 01  CTL-GRAND-TOTAL.                                             00016400
016500     05  FILLER        PIC X(20) VALUE 'ROWS READ...........'.    00016500
016600     05  CTL-GT-READ          PIC ZZZZ9.                          00016600
016700     05  FILLER        PIC X(02) VALUE SPACES.                    00016700
016800     05  FILLER        PIC X(20) VALUE 'PASSED...............'.   00016800
016900     05  CTL-GT-PASS          PIC ZZZZ9.                          00016900
017000     05  FILLER        PIC X(02) VALUE SPACES.                    00017000
017100     05  FILLER        PIC X(20) VALUE 'FAILED...............'.   00017100
017200     05  CTL-GT-FAIL          PIC ZZZZ9.                          00017200
017300     05  FILLER        PIC X(53) VALUE SPACES.                    00017300
017400                                                                  00017400
017500 PROCEDURE DIVISION.                                              00017500
017600                                                                  00017600
017700 000-MAIN-RTN.                                                    00017700
017800     ACCEPT WS-DATE-WORK FROM DATE.                               00017800
017900     IF WS-CUR-YY < 50                                            00017900
018000         MOVE 20 TO WS-CUR-CENTURY                                00018000
018100     ELSE                                                         00018100
018200         MOVE 19 TO WS-CUR-CENTURY                                00018200
018300     END-IF.                                                      00018300
018400     MOVE WS-CUR-CENTURY TO WS-RUN-CCYY(1:2).                     00018400
018500     MOVE WS-CUR-YY      TO WS-RUN-CCYY(3:2).                     00018500
018600     MOVE WS-CUR-MM      TO WS-RUN-MM.                            00018600
018700     MOVE WS-CUR-DD      TO WS-RUN-DD.                            00018700
018800     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.                    00018800
018900     PERFORM 100-PROCESS-SERVICE-RTN THRU 100-EXIT                00018900
019000             UNTIL WS-SVC-IS-EOF.                                 00019000
019100     PERFORM 900-RUN-TOTALS-RTN THRU 900-EXIT.                    00019100
019200     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.                   00019200
019300     GOBACK.                                                      00019300
019400                                                                  00019400
019500 100-PROCESS-SERVICE-RTN.                                         00019500
019600     PERFORM 710-READ-SERVICE-RTN THRU 710-EXIT.                  00019600
019700     IF NOT WS-SVC-IS-EOF                                         00019700
019800         ADD 1 TO WS-ROW-COUNT                                    00019800
019900         MOVE 'Y' TO WS-ROW-OK                                    00019900
020000         MOVE SPACES TO WS-REJECT-REASON                          00020000
020100         MOVE SPACES TO WS-REJECT-MSG                             00020100
020200         PERFORM 110-CHECK-CODE-FORMAT-RTN THRU 110-EXIT          00020200
020300         IF WS-ROW-IS-OK                                          00020300
020400             PERFORM 120-CHECK-DAYS-RTN THRU 120-EXIT             00020400
020500         END-IF                                                   00020500
020600         IF WS-ROW-IS-OK                                          00020600
020700             PERFORM 130-CHECK-CODE-UNIQUE-RTN THRU 130-EXIT      00020700
020800         END-IF                                                   00020800
020900         IF WS-ROW-IS-OK                                          00020900
021000             PERFORM 140-CHECK-NAME-UNIQUE-RTN THRU 140-EXIT      00021000
021100         END-IF                                                   00021100
021200         IF WS-ROW-IS-OK                                          00021200
021300             PERFORM 150-CHECK-RATES-RTN THRU 150-EXIT            00021300
021400         END-IF                                                   00021400
021500         IF WS-ROW-IS-OK                                          00021500
021600             PERFORM 160-REMEMBER-ROW-RTN THRU 160-EXIT           00021600
021700             ADD 1 TO WS-PASS-COUNT                               00021700
021800         ELSE                                                     00021800
021900             MOVE SVC-COMPANY-ID TO WS-REJECT-CO                  00021900
022000             MOVE SVC-CODE       TO WS-REJECT-CODE-VAL            00022000
022100             PERFORM 190-REJECT-RTN THRU 190-EXIT                 00022100
022200             ADD 1 TO WS-FAIL-COUNT                               00022200
022300         END-IF                                                   00022300
022400     END-IF.                                                      00022400
022500 100-EXIT.                                                        00022500
022600     EXIT.                                                        00022600
022700                                                                  00022700
022800 110-CHECK-CODE-FORMAT-RTN.                                       00022800
022900     IF SVC-CODE = SPACES                                         00022900
023000         MOVE 'N' TO WS-ROW-OK                                    00023000
023100         MOVE WS-REASON(1) TO WS-REJECT-REASON                    00023100
023200         MOVE 'SERVICE CODE IS BLANK' TO WS-REJECT-MSG            00023200
023300     ELSE                                                         00023300
023400         PERFORM 111-SCAN-CODE-CHAR-RTN THRU 111-EXIT             00023400
023500                 VARYING WS-SCAN-SUB FROM 1 BY 1                  00023500
023600                 UNTIL WS-SCAN-SUB > 10 OR NOT WS-ROW-IS-OK       00023600
023700     END-IF.                                                      00023700
023800 110-EXIT.                                                        00023800
023900     EXIT.                                                        00023900
024000                                                                  00024000
024100 111-SCAN-CODE-CHAR-RTN.                                          00024100
024200     IF SVC-CODE(WS-SCAN-SUB:1) NOT = SPACE                       00024200
024300         IF SVC-CODE(WS-SCAN-SUB:1) NOT = '_'                     00024300
024400             AND SVC-CODE(WS-SCAN-SUB:1) NOT CLASS SHP-LOWER-CLASS00024400
024500             AND SVC-CODE(WS-SCAN-SUB:1) NOT CLASS SHP-DIGIT-CLASS00024500
024600             MOVE 'N' TO WS-ROW-OK                                00024600
024700             MOVE WS-REASON(1) TO WS-REJECT-REASON                00024700
024800             MOVE 'SERVICE CODE HAS AN INVALID CHARACTER'         00024800
024900                 TO WS-REJECT-MSG                                 00024900
025000             IF SHP-TRACE-SWITCH                                  00025000
025100                 DISPLAY 'SHPSVAL TRACE ' WS-TRACE-CODE(1)        00025100
025200                     ' - BAD CHARACTER IN CODE ' SVC-CODE         00025200
025300             END-IF                                               00025300
025400         END-IF                                                   00025400
025500     END-IF.                                                      00025500
025600 111-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800                                                                  00025800
025900 120-CHECK-DAYS-RTN.                                              00025900
026000     IF SVC-DAYS-MIN > SVC-DAYS-MAX                               00026000
026100         MOVE 'N' TO WS-ROW-OK                                    00026100
026200         MOVE WS-REASON(2) TO WS-REJECT-REASON                    00026200
026300         MOVE 'DAYS-MIN IS GREATER THAN DAYS-MAX'                 00026300
026400             TO WS-REJECT-MSG                                     00026400
026500     END-IF.                                                      00026500
026600 120-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800                                                                  00026800
026900 130-CHECK-CODE-UNIQUE-RTN.                                       00026900
027000     MOVE 'N' TO WS-DUP-FOUND.                                    00027000
027100     PERFORM 131-SCAN-SEEN-CODE-RTN THRU 131-EXIT                 00027100
027200             VARYING WS-SEEN-SUB FROM 1 BY 1                      00027200
027300             UNTIL WS-SEEN-SUB > WS-SEEN-COUNT-CODE               00027300
027400                 OR WS-DUP-WAS-FOUND.                             00027400
027500     IF WS-DUP-WAS-FOUND                                          00027500
027600         MOVE 'N' TO WS-ROW-OK                                    00027600
027700         MOVE WS-REASON(4) TO WS-REJECT-REASON                    00027700
027800         MOVE 'DUPLICATE CODE FOR THIS COMPANY'                   00027800
027900             TO WS-REJECT-MSG                                     00027900
028000     END-IF.                                                      00028000
028100 130-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300                                                                  00028300
028400 131-SCAN-SEEN-CODE-RTN.                                          00028400
028500     IF WS-SEEN-CODE-CO(WS-SEEN-SUB) = SVC-COMPANY-ID             00028500
028600         AND WS-SEEN-CODE-VAL(WS-SEEN-SUB) = SVC-CODE             00028600
028700         MOVE 'Y' TO WS-DUP-FOUND                                 00028700
028800     END-IF.                                                      00028800
028900 131-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100                                                                  00029100
029200 140-CHECK-NAME-UNIQUE-RTN.                                       00029200
029300     MOVE 'N' TO WS-DUP-FOUND.                                    00029300
029400     PERFORM 141-SCAN-SEEN-NAME-RTN THRU 141-EXIT                 00029400
029500             VARYING WS-SEEN-SUB FROM 1 BY 1                      00029500
029600             UNTIL WS-SEEN-SUB > WS-SEEN-COUNT-NAME               00029600
029700                 OR WS-DUP-WAS-FOUND.                             00029700
029800     IF WS-DUP-WAS-FOUND                                          00029800
029900         MOVE 'N' TO WS-ROW-OK                                    00029900
030000         MOVE WS-REASON(3) TO WS-REJECT-REASON                    00030000
030100         MOVE 'DUPLICATE NAME FOR THIS COMPANY'                   00030100
030200             TO WS-REJECT-MSG                                     00030200
030300     END-IF.                                                      00030300
030400 140-EXIT.                                                        00030400
030500     EXIT.                                                        00030500
030600                                                                  00030600
030700 141-SCAN-SEEN-NAME-RTN.                                          00030700
030800     IF WS-SEEN-NAME-CO(WS-SEEN-SUB) = SVC-COMPANY-ID             00030800
030900         AND WS-SEEN-NAME-VAL(WS-SEEN-SUB) = SVC-NAME             00030900
031000         MOVE 'Y' TO WS-DUP-FOUND                                 00031000
031100     END-IF.                                                      00031100
031200 141-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400                                                                  00031400
031500 150-CHECK-RATES-RTN.                                             00031500
031600     IF SVC-BASE-RATE < 0 OR SVC-RATE-PER-KG < 0                  00031600
031700         MOVE 'N' TO WS-ROW-OK                                    00031700
031800         MOVE WS-REASON(5) TO WS-REJECT-REASON                    00031800
031900         MOVE 'BASE-RATE OR RATE-PER-KG IS NEGATIVE'              00031900
032000             TO WS-REJECT-MSG                                     00032000
032100     END-IF.                                                      00032100
032200 150-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400                                                                  00032400
032500 160-REMEMBER-ROW-RTN.                                            00032500
032600     ADD 1 TO WS-SEEN-COUNT-CODE.                                 00032600
032700     MOVE SVC-COMPANY-ID TO                                       00032700
032800         WS-SEEN-CODE-CO(WS-SEEN-COUNT-CODE).                     00032800
032900     MOVE SVC-CODE TO WS-SEEN-CODE-VAL(WS-SEEN-COUNT-CODE).       00032900
033000     ADD 1 TO WS-SEEN-COUNT-NAME.                                 00033000
033100     MOVE SVC-COMPANY-ID TO                                       00033100
033200         WS-SEEN-NAME-CO(WS-SEEN-COUNT-NAME).                     00033200
033300     MOVE SVC-NAME TO WS-SEEN-NAME-VAL(WS-SEEN-COUNT-NAME).       00033300
033400 160-EXIT.                                                        00033400
033500     EXIT.                                                        00033500
033600                                                                  00033600
033700 190-REJECT-RTN.                                                  00033700
033800     MOVE SPACES TO REJ-RECORD.                                   00033800
033900     STRING WS-REJECT-CO       DELIMITED BY SIZE                  00033900
034000            ' '                 DELIMITED BY SIZE                 00034000
034100            WS-REJECT-CODE-VAL  DELIMITED BY SPACE                00034100
034200            ' '                 DELIMITED BY SIZE                 00034200
034300            WS-REJECT-REASON    DELIMITED BY SIZE                 00034300
034400            ' '                 DELIMITED BY SIZE                 00034400
034500            WS-REJECT-MSG       DELIMITED BY SIZE                 00034500
034600         INTO REJ-RECORD.                                         00034600
034700     WRITE REJ-RECORD.                                            00034700
034800 190-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000                                                                  00035000
035100 700-OPEN-FILES-RTN.                                              00035100
035200     OPEN INPUT  SERVICE-TYPE-FILE                                00035200
035300          OUTPUT REJECT-FILE                                      00035300
035400                 CONTROL-REPORT-FILE.                             00035400
035500     IF WS-SVC-STATUS NOT = '00'                                  00035500
035600         DISPLAY 'SHPSVAL - ERROR OPENING SERVICE TYPE FILE. RC: '00035600
035700             WS-SVC-STATUS                                        00035700
035800         MOVE 16 TO RETURN-CODE                                   00035800
035900         MOVE 'Y' TO WS-SVC-EOF                                   00035900
036000     END-IF.                                                      00036000
036100 700-EXIT.                                                        00036100
036200     EXIT.                                                        00036200
036300                                                                  00036300
036400 710-READ-SERVICE-RTN.                                            00036400
036500     READ SERVICE-TYPE-FILE                                       00036500
036600         AT END MOVE 'Y' TO WS-SVC-EOF.                           00036600
036700     EVALUATE WS-SVC-STATUS                                       00036700
036800         WHEN '00'                                                00036800
036900             CONTINUE                                             00036900
037000         WHEN '10'                                                00037000
037100             MOVE 'Y' TO WS-SVC-EOF                               00037100
037200         WHEN OTHER                                               00037200
037300             DISPLAY 'SHPSVAL - ERROR READING SHPSVCF. RC: '      00037300
037400                 WS-SVC-STATUS                                    00037400
037500             MOVE 'Y' TO WS-SVC-EOF                               00037500
037600     END-EVALUATE.                                                00037600
037700 710-EXIT.                                                        00037700
037800     EXIT.                                                        00037800
037900                                                                  00037900
038000 790-CLOSE-FILES-RTN.                                             00038000
038100     CLOSE SERVICE-TYPE-FILE                                      00038100
038200           REJECT-FILE                                            00038200
038300           CONTROL-REPORT-FILE.                                   00038300
038400 790-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600                                                                  00038600
038700 900-RUN-TOTALS-RTN.                                              00038700
038800     MOVE WS-RUN-MM   TO CTL-HDR-MM.                              00038800
038900     MOVE WS-RUN-DD   TO CTL-HDR-DD.                              00038900
039000     MOVE WS-RUN-CCYY TO CTL-HDR-CCYY.                            00039000
039100     WRITE CTL-RECORD FROM CTL-HEADER1.                           00039100
039200     MOVE WS-ROW-COUNT  TO CTL-GT-READ.                           00039200
039300     MOVE WS-PASS-COUNT TO CTL-GT-PASS.                           00039300
039400     MOVE WS-FAIL-COUNT TO CTL-GT-FAIL.                           00039400
039500     WRITE CTL-RECORD FROM CTL-GRAND-TOTAL.                       00039500
039600 900-EXIT.                                                        00039600
039700     EXIT.                                                        00039700
