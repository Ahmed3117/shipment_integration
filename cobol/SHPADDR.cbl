000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPADDR                                              *00000500
000600*                                                                *00000600
000700* CALLED BY SHPPROC ONCE FOR EACH ADDRESS GROUP (SENDER AND      *00000700
000800* RECEIVER) THAT MUST BE VALIDATED.  RETURNS ON THE FIRST FIELD  *00000800
000900* THAT FAILS -- IT DOES NOT ACCUMULATE MULTIPLE REASON CODES.    *00000900
001000*                                                                *00001000
001100* CHANGE HISTORY                                                 *00001100
001200*   06/14/91  RBW  ORIGINAL PROGRAM                              *00001200
001300*   03/02/93  DJS  ADR-PHONE NOW STRIPS PUNCT BEFORE COUNTING    *00001300
001400*                   DIGITS (WAS COUNTING RAW FIELD LENGTH)       *00001400
001500*   07/21/96  CCL  RAISED MINIMUM STREET LENGTH FROM 3 TO 5      *00001500
001600*                   CHARACTERS PER UNDERWRITING REQUEST 96-118   *00001600
001700*   09/09/98  MQT  Y2K REVIEW -- NO DATE FIELDS ON THIS PROGRAM, *00001700
001800*                   NO CHANGE REQUIRED                           *00001800
001900*   04/15/03  PTK  REWORKED VALIDITY CASCADE TO GO-TO SHORT-     *00001900
002000*                   CIRCUIT PER SHOP STD WI-03-061; ADDED        *00002000
002100*                   CONDITION NAME FOR ADR-VALID-FLAG            *00002100
002200***************************************************************** 00002200
002300 IDENTIFICATION DIVISION.                                         00002300
002400 PROGRAM-ID.  SHPADDR.                                            00002400
002500 AUTHOR. R B WALSH.                                               00002500
002600 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00002600
002700 DATE-WRITTEN. 06/14/91.                                          00002700
002800 DATE-COMPILED. 06/14/91.                                         00002800
002900 SECURITY. COMPANY CONFIDENTIAL.                                  00002900
003000                                                                  00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER. IBM-390.                                        00003300
003400 OBJECT-COMPUTER. IBM-390.                                        00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM                                           00003600
003700     CLASS SHP-DIGIT-CLASS IS '0' THRU '9'                        00003700
003800     UPSI-0 IS SHP-TRACE-SWITCH.                                  00003800
003900                                                                  00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200*                                                                *00004200
004300 01  WS-ADDR-WORK.                                                00004300
004400     05  WS-NON-SPACE-COUNT           PIC 9(3) COMP VALUE 0.      00004400
004500     05  WS-DIGIT-COUNT               PIC 9(3) COMP VALUE 0.      00004500
004600     05  WS-SCAN-SUB                  PIC 9(3) COMP VALUE 0.      00004600
004700     05  WS-PUNCT-SUB                 PIC 9(3) COMP VALUE 0.      00004700
004800     05  FILLER                       PIC X(10).                  00004800
004900*                                                                *00004900
005000 01  WS-CHECK-WORK.                                               00005000
005100     05  WS-CHECK-FIELD               PIC X(40).                  00005100
005200     05  WS-CHECK-LEN                 PIC 9(3) COMP.              00005200
005300     05  FILLER                       PIC X(10).                  00005300
005400*                                                                *00005400
005500 01  WS-REASON-TABLE-LIST.                                        00005500
005600     05  FILLER                        PIC X(4) VALUE 'A001'.     00005600
005700     05  FILLER                        PIC X(4) VALUE 'A002'.     00005700
005800     05  FILLER                        PIC X(4) VALUE 'A003'.     00005800
005900     05  FILLER                        PIC X(4) VALUE 'A004'.     00005900
006000     05  FILLER                        PIC X(4) VALUE 'A005'.     00006000
006100 01  WS-REASON-TABLE REDEFINES WS-REASON-TABLE-LIST.              00006100
006200     05  WS-REASON                     PIC X(4) OCCURS 5 TIMES.   00006200
006300*                                                                *00006300
006400 01  WS-TRACE-CODE-LIST.                                          00006400
006500     05  FILLER                        PIC X(3) VALUE 'A01'.      00006500
006600     05  FILLER                        PIC X(3) VALUE 'A02'.      00006600
006700 01  WS-TRACE-CODE-TBL REDEFINES WS-TRACE-CODE-LIST.              00006700
006800     05  WS-TRACE-CODE                 PIC X(3) OCCURS 2 TIMES.   00006800
006900*                                                                *00006900
007000 01  WS-PHONE-PUNCT-LIST.                                         00007000
007100     05  FILLER                        PIC X(1) VALUE '('.        00007100
007200     05  FILLER                        PIC X(1) VALUE ')'.        00007200
007300     05  FILLER                        PIC X(1) VALUE '-'.        00007300
007400     05  FILLER                        PIC X(1) VALUE '.'.        00007400
007500     05  FILLER                        PIC X(1) VALUE SPACE.      00007500
007600 01  WS-PHONE-PUNCT-TBL REDEFINES WS-PHONE-PUNCT-LIST.            00007600
007700     05  WS-PHONE-PUNCT                PIC X(1) OCCURS 5 TIMES.   00007700
007800*                                                                *00007800
007900 LINKAGE SECTION.                                                 00007900
008000 01  ADR-PARMS.                                                   00008000
008100     05  ADR-NAME                      PIC X(25).                 00008100
008200     05  ADR-STREET                    PIC X(40).                 00008200
008300     05  ADR-CITY                      PIC X(20).                 00008300
008400     05  ADR-STATE                     PIC X(15).                 00008400
008500     05  ADR-ZIP                       PIC X(10).                 00008500
008600     05  ADR-PHONE                     PIC X(15).                 00008600
008700     05  ADR-VALID-FLAG                PIC X(01).                 00008700
008800         88  ADR-IS-VALID               VALUE 'Y'.                00008800
008900     05  ADR-REASON-CODE               PIC X(04).                 00008900
009000     05  FILLER                        PIC X(10).                 00009000
009100 01  RETURN-CD                         PIC 9(04) COMP.            00009100
009200                                                                  00009200
009300 PROCEDURE DIVISION USING ADR-PARMS, RETURN-CD.                   00009300
009400*                                                                 00009400
009500*    FIRST FAILING CHECK WINS -- ONCE ADR-IS-VALID GOES FALSE     00009500
009600*    THE GO TO DROPS TO 900-RETURN-RTN AND THE REMAINING          00009600
009700*    CHECKS ARE SKIPPED.                                          00009700
009800     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00009800
009900     PERFORM 100-CHECK-NAME-RTN THRU 100-EXIT.                    00009900
010000     IF NOT ADR-IS-VALID                                          00010000
010100         GO TO 900-RETURN-RTN                                     00010100
010200     END-IF.                                                      00010200
010300     PERFORM 200-CHECK-STREET-RTN THRU 200-EXIT.                  00010300
010400     IF NOT ADR-IS-VALID                                          00010400
010500         GO TO 900-RETURN-RTN                                     00010500
010600     END-IF.                                                      00010600
010700     PERFORM 300-CHECK-CITY-RTN THRU 300-EXIT.                    00010700
010800     IF NOT ADR-IS-VALID                                          00010800
010900         GO TO 900-RETURN-RTN                                     00010900
011000     END-IF.                                                      00011000
011100     PERFORM 400-CHECK-ZIP-RTN THRU 400-EXIT.                     00011100
011200     IF NOT ADR-IS-VALID                                          00011200
011300         GO TO 900-RETURN-RTN                                     00011300
011400     END-IF.                                                      00011400
011500     PERFORM 500-CHECK-PHONE-RTN THRU 500-EXIT.                   00011500
011600 900-RETURN-RTN.                                                  00011600
011700     MOVE ZERO TO RETURN-CD.                                      00011700
011800     GOBACK.                                                      00011800
011900                                                                  00011900
012000 000-SETUP-RTN.                                                   00012000
012100     MOVE 'Y' TO ADR-VALID-FLAG.                                  00012100
012200     MOVE SPACES TO ADR-REASON-CODE.                              00012200
012300 000-EXIT.                                                        00012300
012400     EXIT.                                                        00012400
012500                                                                  00012500
012600 100-CHECK-NAME-RTN.                                              00012600
012700     MOVE SPACES TO WS-CHECK-FIELD.                               00012700
012800     MOVE ADR-NAME TO WS-CHECK-FIELD(1:25).                       00012800
012900     MOVE 25 TO WS-CHECK-LEN.                                     00012900
013000     PERFORM 600-COUNT-NON-SPACE-RTN THRU 600-EXIT.               00013000
013100     IF WS-NON-SPACE-COUNT < 2                                    00013100
013200         MOVE 'N' TO ADR-VALID-FLAG                               00013200
013300         MOVE WS-REASON(1) TO ADR-REASON-CODE                     00013300
013400         IF SHP-TRACE-SWITCH                                      00013400
013500             DISPLAY 'SHPADDR TRACE ' WS-TRACE-CODE(1)            00013500
013600                 ' - NAME TOO SHORT ' ADR-NAME                    00013600
013700         END-IF                                                   00013700
013800     END-IF.                                                      00013800
013900 100-EXIT.                                                        00013900
014000     EXIT.                                                        00014000
014100                                                                  00014100
014200 200-CHECK-STREET-RTN.                                            00014200
014300     MOVE SPACES TO WS-CHECK-FIELD.                               00014300
014400     MOVE ADR-STREET TO WS-CHECK-FIELD(1:40).                     00014400
014500     MOVE 40 TO WS-CHECK-LEN.                                     00014500
014600     PERFORM 600-COUNT-NON-SPACE-RTN THRU 600-EXIT.               00014600
014700     IF WS-NON-SPACE-COUNT < 5                                    00014700
014800         MOVE 'N' TO ADR-VALID-FLAG                               00014800
014900         MOVE WS-REASON(2) TO ADR-REASON-CODE                     00014900
015000     END-IF.                                                      00015000
015100 200-EXIT.                                                        00015100
015200     EXIT.                                                        00015200
015300                                                                  00015300
015400 300-CHECK-CITY-RTN.                                              00015400
015500     MOVE SPACES TO WS-CHECK-FIELD.                               00015500
015600     MOVE ADR-CITY TO WS-CHECK-FIELD(1:20).                       00015600
015700     MOVE 20 TO WS-CHECK-LEN.                                     00015700
015800     PERFORM 600-COUNT-NON-SPACE-RTN THRU 600-EXIT.               00015800
015900     IF WS-NON-SPACE-COUNT < 2                                    00015900
016000         MOVE 'N' TO ADR-VALID-FLAG                               00016000
016100         MOVE WS-REASON(3) TO ADR-REASON-CODE                     00016100
016200     END-IF.                                                      00016200
016300 300-EXIT.                                                        00016300
016400     EXIT.                                                        00016400
016500                                                                  00016500
016600 400-CHECK-ZIP-RTN.                                               00016600
016700     MOVE SPACES TO WS-CHECK-FIELD.                               00016700
016800     MOVE ADR-ZIP TO WS-CHECK-FIELD(1:10).                        00016800
016900     MOVE 10 TO WS-CHECK-LEN.                                     00016900
017000     PERFORM 600-COUNT-NON-SPACE-RTN THRU 600-EXIT.               00017000
017100     IF WS-NON-SPACE-COUNT < 3                                    00017100
017200         MOVE 'N' TO ADR-VALID-FLAG                               00017200
017300         MOVE WS-REASON(4) TO ADR-REASON-CODE                     00017300
017400     END-IF.                                                      00017400
017500 400-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700                                                                  00017700
017800 500-CHECK-PHONE-RTN.                                             00017800
017900     MOVE 0 TO WS-DIGIT-COUNT.                                    00017900
018000     MOVE 0 TO WS-PUNCT-SUB.                                      00018000
018100     PERFORM 510-SCAN-PHONE-CHAR-RTN THRU 510-EXIT                00018100
018200             VARYING WS-SCAN-SUB FROM 1 BY 1                      00018200
018300             UNTIL WS-SCAN-SUB > 15.                              00018300
018400     IF WS-DIGIT-COUNT < 10                                       00018400
018500         MOVE 'N' TO ADR-VALID-FLAG                               00018500
018600         MOVE WS-REASON(5) TO ADR-REASON-CODE                     00018600
018700         IF SHP-TRACE-SWITCH                                      00018700
018800             DISPLAY 'SHPADDR TRACE ' WS-TRACE-CODE(2)            00018800
018900                 ' - PHONE DIGIT COUNT ' WS-DIGIT-COUNT           00018900
019000         END-IF                                                   00019000
019100     END-IF.                                                      00019100
019200 500-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
019400                                                                  00019400
019500 510-SCAN-PHONE-CHAR-RTN.                                         00019500
019600*    DIGITS ARE COUNTED DIRECTLY; PUNCTUATION CHARACTERS FROM     00019600
019700*    WS-PHONE-PUNCT-TBL ARE SKIPPED RATHER THAN COUNTED.          00019700
019800     IF ADR-PHONE(WS-SCAN-SUB:1) IS NUMERIC                       00019800
019900         ADD 1 TO WS-DIGIT-COUNT                                  00019900
020000     ELSE                                                         00020000
020100         PERFORM 520-CHECK-PUNCT-RTN THRU 520-EXIT                00020100
020200                 VARYING WS-PUNCT-SUB FROM 1 BY 1                 00020200
020300                 UNTIL WS-PUNCT-SUB > 5                           00020300
020400     END-IF.                                                      00020400
020500 510-EXIT.                                                        00020500
020600     EXIT.                                                        00020600
020700                                                                  00020700
020800 520-CHECK-PUNCT-RTN.                                             00020800
020900*    NO ACTION TAKEN WHEN THE CHARACTER MATCHES -- IT IS         000020900
021000*    RECOGNIZED PUNCTUATION AND SIMPLY IS NOT A DIGIT.  KEPT AS  000021000
021100*    A NAMED SCAN SO A FUTURE STRICT-FORMAT CHECK HAS A PLACE    000021100
021200*    TO FLAG AN UNRECOGNIZED SYMBOL INSTEAD OF A PUNCT CHAR.     000021200
021300     IF ADR-PHONE(WS-SCAN-SUB:1) = WS-PHONE-PUNCT(WS-PUNCT-SUB)   00021300
021400         MOVE 6 TO WS-PUNCT-SUB                                   00021400
021500     END-IF.                                                      00021500
021600 520-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
021800                                                                  00021800
021900 600-COUNT-NON-SPACE-RTN.                                         00021900
022000*    GENERIC COUNT OF NON-SPACE BYTES IN WS-CHECK-FIELD, UP TO    00022000
022100*    WS-CHECK-LEN, SET BY THE CALLING PARAGRAPH.                  00022100
022200     MOVE 0 TO WS-NON-SPACE-COUNT.                                00022200
022300     PERFORM 610-SCAN-CHECK-CHAR-RTN THRU 610-EXIT                00022300
022400             VARYING WS-SCAN-SUB FROM 1 BY 1                      00022400
022500             UNTIL WS-SCAN-SUB > WS-CHECK-LEN.                    00022500
022600 600-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800                                                                  00022800
022900 610-SCAN-CHECK-CHAR-RTN.                                         00022900
023000     IF WS-CHECK-FIELD(WS-SCAN-SUB:1) NOT = SPACE                 00023000
023100         ADD 1 TO WS-NON-SPACE-COUNT                              00023100
023200     END-IF.                                                      00023200
023300 610-EXIT.                                                        00023300
023400     EXIT.                                                        00023400
