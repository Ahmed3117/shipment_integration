000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF FREIGHT SYSTEMS DIVISION     * 00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  SHPPROC                                              *00000500
000600*                                                                *00000600
000700* MAIN SHIPMENT PROCESSING BATCH.  READS THE DAY'S SHIPMENT      *00000700
000800* REQUESTS, VALIDATES PACKAGE AND ADDRESS DATA, RATES EACH       *00000800
000900* ACCEPTED REQUEST AGAINST THE OWNING COMPANY'S SERVICE TYPES,   *00000900
001000* ASSIGNS A TRACKING NUMBER, WRITES THE SHIPMENT MASTER AND A    *00001000
001100* CREATED TRACKING EVENT, AND DISPATCHES WEBHOOK NOTIFICATIONS.  *00001100
001200*                                                                *00001200
001300* CHANGE HISTORY                                                 *00001300
001400*   04/11/89  RBW  ORIGINAL PROGRAM                              *00001400
001500*   11/02/90  DJS  ADDED CARRIER-ID AND PAID-FLAG TO MASTER      *00001500
001600*                   RECORD, CARRIED AS ZERO / 'N' AT CREATE TIME *00001600
001700*   02/19/91  RBW  LAYOUT CHANGE TO SHIPMENT-REQUEST -- SEE      *00001700
001800*                   SHPREQCP CHANGE HISTORY                      *00001800
001900*   07/06/94  DJS  SENDER ADDRESS GROUP ADDED, VALIDATED ONLY    *00001900
002000*                   WHEN PRESENT ON THE INCOMING REQUEST         *00002000
002100*   02/11/94  DJS  NOTIFICATION DISPATCH MOVED TO SHPNOTE, WAS   *00002100
002200*                   CODED IN-LINE HERE (DUPLICATED IN SHPUPDT)   *00002200
002300*   09/09/98  MQT  Y2K -- RUN DATE CENTURY WINDOWING ADDED       *00002300
002400*                   (WAS A BARE 2-DIGIT YEAR FROM ACCEPT/DATE)   *00002400
002500*   01/08/99  MQT  Y2K -- REGRESSION RUN AGAINST 2000 CALENDAR,  *00002500
002600*                   NO FURTHER CHANGE REQUIRED                   *00002600
002700*   02/14/06  PTK  ADDED CONDITION NAMES FOR SVT-ACTIVE,          00002700
002800*                   WS-ADR-VALID-FLAG AND EOF/FOUND/PRESENT       00002800
002900*                   SWITCHES PER SHOP STD WI-03-061; REPLACED     00002900
003000*                   LITERAL 'Y'/'N' TESTS WITH CONDITION TESTS    00003000
003100***************************************************************** 00003100
003200 IDENTIFICATION DIVISION.                                         00003200
003300 PROGRAM-ID.  SHPPROC.                                            00003300
003400 AUTHOR. R B WALSH.                                               00003400
003500 INSTALLATION. FREIGHT SYSTEMS DIVISION.                          00003500
003600 DATE-WRITTEN. 04/11/89.                                          00003600
003700 DATE-COMPILED. 04/11/89.                                         00003700
003800 SECURITY. COMPANY CONFIDENTIAL.                                  00003800
003900                                                                  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER. IBM-390.                                        00004200
004300 OBJECT-COMPUTER. IBM-390.                                        00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM                                           00004500
004600     CLASS SHP-NUMERIC-CLASS IS '0' THRU '9'                      00004600
004700     UPSI-0 IS SHP-TRACE-SWITCH.                                  00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000                                                                  00005000
005100     SELECT SHIPMENT-REQUEST-FILE ASSIGN TO SHPREQ                00005100
005200         ACCESS IS SEQUENTIAL                                     00005200
005300         FILE STATUS IS WS-REQ-STATUS.                            00005300
005400                                                                  00005400
005500     SELECT SERVICE-TYPE-FILE ASSIGN TO SHPSVCF                   00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS IS WS-SVC-STATUS.                            00005700
005800                                                                  00005800
005900     SELECT WEBHOOK-FILE ASSIGN TO SHPWBHF                        00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS IS WS-WBH-STATUS.                            00006100
006200                                                                  00006200
006300     SELECT SHIPMENT-MASTER-FILE ASSIGN TO SHPMSTO                00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS IS WS-MST-STATUS.                            00006500
006600                                                                  00006600
006700     SELECT TRACKING-EVENT-FILE ASSIGN TO SHPEVT                  00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS IS WS-EVT-STATUS.                            00006900
007000                                                                  00007000
007100     SELECT NOTIFICATION-FILE ASSIGN TO SHPNTF                    00007100
007200         ACCESS IS SEQUENTIAL                                     00007200
007300         FILE STATUS IS WS-NTF-STATUS.                            00007300
007400                                                                  00007400
007500     SELECT REJECT-FILE ASSIGN TO SHPREJ                          00007500
007600         ACCESS IS SEQUENTIAL                                     00007600
007700         FILE STATUS IS WS-REJ-STATUS.                            00007700
007800                                                                  00007800
007900     SELECT CONTROL-REPORT-FILE ASSIGN TO SHPCTL                  00007900
008000         ACCESS IS SEQUENTIAL                                     00008000
008100         FILE STATUS IS WS-CTL-STATUS.                            00008100
008200                                                                  00008200
008300 DATA DIVISION.                                                   00008300
008400 FILE SECTION.                                                    00008400
008500                                                                  00008500
008600 FD  SHIPMENT-REQUEST-FILE                                        00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY SHPREQCP.                                                   00008800
008900                                                                  00008900
009000 FD  SERVICE-TYPE-FILE                                            00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY SHPSVCCP.                                                   00009200
009300                                                                  00009300
009400 FD  WEBHOOK-FILE                                                 00009400
009500     RECORDING MODE IS F.                                         00009500
009600 COPY SHPWBHCP.                                                   00009600
009700                                                                  00009700
009800 FD  SHIPMENT-MASTER-FILE                                         00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY SHPMSTCP REPLACING ==:TAG:== BY ==MSTO==.                   00010000
010100                                                                  00010100
010200 FD  TRACKING-EVENT-FILE                                          00010200
010300     RECORDING MODE IS F.                                         00010300
010400 COPY SHPEVTCP.                                                   00010400
010500                                                                  00010500
010600 FD  NOTIFICATION-FILE                                            00010600
010700     RECORDING MODE IS F.                                         00010700
010800 COPY SHPNTFCP.                                                   00010800
010900                                                                  00010900
011000 FD  REJECT-FILE                                                  00011000
011100     RECORDING MODE IS F.                                         00011100
011200 01  REJ-RECORD                      PIC X(80).                   00011200
011300                                                                  00011300
011400 FD  CONTROL-REPORT-FILE                                          00011400
011500     RECORDING MODE IS F.                                         00011500
011600 01  CTL-RECORD                      PIC X(132).                  00011600
011700                                                                  00011700
011800***************************************************************** 00011800
011900 WORKING-STORAGE SECTION.                                         00011900
012000***************************************************************** 00012000
012100*                                                                *00012100
012200 01  WS-FILE-STATUS-AREA.                                         00012200
012300     05  WS-REQ-STATUS                PIC X(2) VALUE SPACES.      00012300
012400     05  WS-SVC-STATUS                PIC X(2) VALUE SPACES.      00012400
012500     05  WS-WBH-STATUS                PIC X(2) VALUE SPACES.      00012500
012600     05  WS-MST-STATUS                PIC X(2) VALUE SPACES.      00012600
012700     05  WS-EVT-STATUS                PIC X(2) VALUE SPACES.      00012700
012800     05  WS-NTF-STATUS                PIC X(2) VALUE SPACES.      00012800
012900     05  WS-REJ-STATUS                PIC X(2) VALUE SPACES.      00012900
013000     05  WS-CTL-STATUS                PIC X(2) VALUE SPACES.      00013000
013100     05  FILLER                       PIC X(04).                  00013100
013200*                                                                *00013200
013300 01  WS-SWITCHES.                                                 00013300
013400     05  WS-REQ-EOF                   PIC X(1) VALUE 'N'.         00013400
013500        88  WS-REQ-IS-EOF          VALUE 'Y'.                     00013500
013600     05  WS-SVC-EOF                   PIC X(1) VALUE 'N'.         00013600
013700        88  WS-SVC-IS-EOF          VALUE 'Y'.                     00013700
013800     05  WS-WBH-EOF                   PIC X(1) VALUE 'N'.         00013800
013900        88  WS-WBH-IS-EOF          VALUE 'Y'.                     00013900
014000     05  WS-REQUEST-OK                PIC X(1) VALUE 'Y'.         00014000
014100        88  WS-REQUEST-IS-OK       VALUE 'Y'.                     00014100
014200     05  WS-SENDER-PRESENT            PIC X(1) VALUE 'N'.         00014200
014300        88  WS-SENDER-IS-PRESENT   VALUE 'Y'.                     00014300
014400     05  FILLER                       PIC X(05).                  00014400
014500*                                                                *00014500
014600 01  WS-REJECT-WORK.                                              00014600
014700     05  WS-REJECT-ID                 PIC 9(06).                  00014700
014800     05  WS-REJECT-CODE               PIC X(04).                  00014800
014900     05  WS-REJECT-MSG                PIC X(50).                  00014900
015000     05  FILLER                       PIC X(10).                  00015000
015100*                                                                *00015100
015200 01  WS-DATE-WORK.                                                00015200
015300     05  WS-CUR-YY                    PIC 9(2).                   00015300
015400     05  WS-CUR-MM                    PIC 9(2).                   00015400
015500     05  WS-CUR-DD                    PIC 9(2).                   00015500
015600     05  WS-CUR-CENTURY               PIC 9(2) COMP VALUE 19.     00015600
015700     05  FILLER                       PIC X(04).                  00015700
015800*                                                                *00015800
015900 01  WS-RUN-DATE-X.                                               00015900
016000     05  WS-RUN-CCYY                  PIC 9(4).                   00016000
016100     05  WS-RUN-MM                    PIC 9(2).                   00016100
016200     05  WS-RUN-DD                    PIC 9(2).                   00016200
016300     05  FILLER                       PIC X(02).                  00016300
016400 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-X.                       00016400
016500     05  WS-RUN-DATE-NUM              PIC 9(8).                   00016500
016600     05  FILLER                       PIC X(02).                  00016600
016700*                                                                *00016700
016800 01  WS-TRACK-NO-X.                                               00016800
016900     05  WS-TRACK-PREFIX.                                         00016900
017000         10  WS-TRACK-PREFIX-MM       PIC 9(2).                   00017000
017100         10  WS-TRACK-PREFIX-DD       PIC 9(2).                   00017100
017200     05  WS-TRACK-REQ                 PIC 9(6).                   00017200
017300     05  FILLER                       PIC X(04).                  00017300
017400 01  WS-TRACK-NO-N REDEFINES WS-TRACK-NO-X.                       00017400
017500     05  WS-TRACK-NO-NUM              PIC 9(10).                  00017500
017600     05  FILLER                       PIC X(04).                  00017600
017700*                                                                *00017700
017800 01  WS-COUNTERS.                                                 00017800
017900     05  WS-REQ-COUNT                 PIC 9(7) COMP VALUE 0.      00017900
018000     05  WS-ACCEPTED-COUNT            PIC 9(7) COMP VALUE 0.      00018000
018100     05  WS-REJECTED-COUNT            PIC 9(7) COMP VALUE 0.      00018100
018200     05  WS-NOTICE-COUNT              PIC 9(7) COMP VALUE 0.      00018200
018300     05  WS-TOTAL-COST                PIC 9(11)V99 COMP-3 VALUE 0.00018300
018400     05  FILLER                       PIC X(10).                  00018400
018500*                                                                *00018500
018600 01  WS-SCAN-SUBS.                                                00018600
018700     05  WS-SENDER-SUB                PIC 9(3) COMP VALUE 0.      00018700
018800     05  WS-NTC-SUB                   PIC 9(3) COMP VALUE 0.      00018800
018900     05  WS-CT-SUB                    PIC 9(4) COMP VALUE 0.      00018900
019000     05  FILLER                       PIC X(10).                  00019000
019100*                                                                *00019100
019200 01  WS-SENDER-CHECK.                                             00019200
019300     05  WS-SENDER-GROUP              PIC X(125).                 00019300
019400     05  FILLER                       PIC X(10).                  00019400
019500 01  WS-SENDER-BYTES REDEFINES WS-SENDER-CHECK.                   00019500
019600     05  WS-SENDER-BYTE               PIC X(1) OCCURS 125 TIMES.  00019600
019700*                                                                *00019700
019800 01  WS-SVC-COUNT                     PIC S9(8) COMP VALUE 0.     00019800
019900 01  WS-SVC-FOUND-IDX                 PIC 9(4) COMP VALUE 0.      00019900
020000 01  WS-SVC-TABLE.                                                00020000
020100     05  SVT-ENTRY OCCURS 0 TO 2000 TIMES                         00020100
020200                 DEPENDING ON WS-SVC-COUNT                        00020200
020300                 ASCENDING KEY IS SVT-COMPANY-ID SVT-CODE         00020300
020400                 INDEXED BY SVT-IDX.                              00020400
020500         10  SVT-COMPANY-ID           PIC 9(04).                  00020500
020600         10  SVT-CODE                 PIC X(10).                  00020600
020700         10  SVT-NAME                 PIC X(20).                  00020700
020800         10  SVT-BASE-RATE            PIC 9(06)V99.               00020800
020900         10  SVT-RATE-PER-KG          PIC 9(06)V99.               00020900
021000         10  SVT-DAYS-MIN             PIC 9(03).                  00021000
021100         10  SVT-DAYS-MAX             PIC 9(03).                  00021100
021200         10  SVT-ACTIVE               PIC X(01).                  00021200
021300            88  SVT-IS-ACTIVE      VALUE 'Y'.                     00021300
021400*                                                                *00021400
021500 01  WS-WBH-TABLE-SIZE                PIC S9(8) COMP VALUE 0.     00021500
021600 01  WS-WBH-ENTRIES.                                              00021600
021700     05  WS-WBH-ENTRY OCCURS 0 TO 500 TIMES                       00021700
021800                 DEPENDING ON WS-WBH-TABLE-SIZE.                  00021800
021900         10  WS-WBH-E-COMPANY-ID      PIC 9(04).                  00021900
022000         10  WS-WBH-E-URL             PIC X(60).                  00022000
022100         10  WS-WBH-E-SECRET          PIC X(12).                  00022100
022200         10  WS-WBH-E-ACTIVE          PIC X(01).                  00022200
022300            88  WS-WBH-E-IS-ACTIVE VALUE 'Y'.                     00022300
022400*                                                                *00022400
022500 01  WS-NTF-MATCHES.                                              00022500
022600     05  WS-NTF-MATCH-URL OCCURS 500 TIMES PIC X(60).             00022600
022700*                                                                *00022700
022800 01  WS-CT-COUNT                      PIC S9(4) COMP VALUE 0.     00022800
022900 01  WS-CT-FOUND-IDX                  PIC 9(4) COMP VALUE 0.      00022900
023000 01  WS-COMPANY-TOTALS.                                           00023000
023100     05  CT-ENTRY OCCURS 1 TO 200 TIMES                           00023100
023200                 DEPENDING ON WS-CT-COUNT.                        00023200
023300         10  CT-COMPANY-ID            PIC 9(04).                  00023300
023400         10  CT-SHIP-COUNT            PIC 9(06) COMP-3.           00023400
023500         10  CT-TOTAL-COST            PIC 9(09)V99 COMP-3.        00023500
023600*                                                                *00023600
023700 01  WS-ADR-PARMS.                                                00023700
023800     05  WS-ADR-NAME                  PIC X(25).                  00023800
023900     05  WS-ADR-STREET                PIC X(40).                  00023900
024000     05  WS-ADR-CITY                  PIC X(20).                  00024000
024100     05  WS-ADR-STATE                 PIC X(15).                  00024100
024200     05  WS-ADR-ZIP                   PIC X(10).                  00024200
024300     05  WS-ADR-PHONE                 PIC X(15).                  00024300
024400     05  WS-ADR-VALID-FLAG            PIC X(01).                  00024400
024500        88  WS-ADR-IS-VALID        VALUE 'Y'.                     00024500
024600     05  WS-ADR-REASON-CODE           PIC X(04).                  00024600
024700     05  FILLER                       PIC X(10).                  00024700
024800 01  WS-ADR-RETURN-CD                 PIC 9(04) COMP.             00024800
024900*                                                                *00024900
025000 01  WS-RTE-PARMS.                                                00025000
025100     05  WS-RTE-WEIGHT                PIC 9(05)V99.               00025100
025200     05  WS-RTE-BASE-RATE             PIC 9(06)V99.               00025200
025300     05  WS-RTE-RATE-PER-KG           PIC 9(06)V99.               00025300
025400     05  WS-RTE-DAYS-MIN              PIC 9(03).                  00025400
025500     05  WS-RTE-DAYS-MAX              PIC 9(03).                  00025500
025600     05  WS-RTE-RUN-DATE              PIC 9(08).                  00025600
025700     05  WS-RTE-EST-COST              PIC 9(07)V99.               00025700
025800     05  WS-RTE-EST-DELIV-MIN         PIC 9(08).                  00025800
025900     05  WS-RTE-EST-DELIV-MAX         PIC 9(08).                  00025900
026000     05  FILLER                       PIC X(10).                  00026000
026100 01  WS-RTE-RETURN-CD                 PIC 9(04) COMP.             00026100
026200*                                                                *00026200
026300 01  WS-NTD-PARMS.                                                00026300
026400     05  WS-NTD-COMPANY-ID            PIC 9(04).                  00026400
026500     05  WS-NTD-EVENT                 PIC X(24).                  00026500
026600     05  WS-NTD-TRACKING-NO           PIC 9(10).                  00026600
026700     05  WS-NTD-NEW-STATUS            PIC X(16).                  00026700
026800     05  WS-NTD-MATCH-COUNT           PIC 9(03) COMP.             00026800
026900     05  FILLER                       PIC X(10).                  00026900
027000 01  WS-NTD-RETURN-CD                 PIC 9(04) COMP.             00027000
027100*                                                                *00027100
027200 01  CTL-HEADER1.                                                 00027200
027300     05  FILLER        PIC X(24) VALUE 'SHPPROC - RUN SUMMARY   '.00027300
027400     05  FILLER        PIC X(06) VALUE 'DATE: '.                  00027400
027500     05  CTL-HDR-MM    PIC 99.                                    00027500
027600     05  FILLER        PIC X(01) VALUE '/'.                       00027600
027700     05  CTL-HDR-DD    PIC 99.                                    00027700
027800     05  FILLER        PIC X(01) VALUE '/'.                       00027800
027900     05  CTL-HDR-CCYY  PIC 9(4).                                  00027900
028000     05  FILLER        PIC X(93) VALUE SPACES.                    00028000
028100 01  CTL-COMPANY-HDR.                                             00028100
028200     05  FILLER        PIC X(10) VALUE 'COMPANY   '.              00028200
028300     05  FILLER        PIC X(14) VALUE 'SHIPMENTS     '.          00028300
028400     05  FILLER        PIC X(16) VALUE 'TOTAL EST COST  '.        00028400
028500     05  FILLER        PIC X(92) VALUE SPACES.                    00028500
028600 01  CTL-COMPANY-DETAIL.                                          00028600
028700     05  CTL-CO-ID             PIC 9(04).                         00028700
028800     05  FILLER                PIC X(06) VALUE SPACES.            00028800
028900     05  CTL-CO-SHIP-COUNT     PIC ZZZ,ZZ9.                       00028900
029000     05  FILLER                PIC X(08) VALUE SPACES.            00029000
029100     05  CTL-CO-TOTAL-COST     PIC ZZZ,ZZZ,ZZ9.99.                00029100
029200     05  FILLER                PIC X(99) VALUE SPACES.            00029200
029300 01  CTL-GRAND-TOTAL.                                             00029300
029400     05  FILLER        PIC X(20) VALUE 'REQUESTS READ......'.     00029400
029500     05  CTL-GT-READ          PIC ZZZ,ZZ9.                        00029500
029600     05  FILLER        PIC X(02) VALUE SPACES.                    00029600
029700     05  FILLER        PIC X(20) VALUE 'ACCEPTED...........'.     00029700
029800     05  CTL-GT-ACCEPTED      PIC ZZZ,ZZ9.                        00029800
029900     05  FILLER        PIC X(02) VALUE SPACES.                    00029900
030000     05  FILLER        PIC X(20) VALUE 'REJECTED...........'.     00030000
030100     05  CTL-GT-REJECTED      PIC ZZZ,ZZ9.                        00030100
030200     05  FILLER        PIC X(52) VALUE SPACES.                    00030200
030300 01  CTL-GRAND-TOTAL-2.                                           00030300
030400     05  FILLER        PIC X(20) VALUE 'TOTAL EST COST......'.    00030400
030500     05  CTL-GT-COST          PIC ZZZ,ZZZ,ZZ9.99.                 00030500
030600     05  FILLER        PIC X(02) VALUE SPACES.                    00030600
030700     05  FILLER        PIC X(20) VALUE 'NOTICES WRITTEN.....'.    00030700
030800     05  CTL-GT-NOTICES       PIC ZZZ,ZZ9.                        00030800
030900     05  FILLER        PIC X(70) VALUE SPACES.                    00030900
031000                                                                  00031000
031100 PROCEDURE DIVISION.                                              00031100
031200                                                                  00031200
031300 000-MAIN-RTN.                                                    00031300
031400     ACCEPT WS-DATE-WORK FROM DATE.                               00031400
031500     IF WS-CUR-YY < 50                                            00031500
031600         MOVE 20 TO WS-CUR-CENTURY                                00031600
031700     ELSE                                                         00031700
031800         MOVE 19 TO WS-CUR-CENTURY                                00031800
031900     END-IF.                                                      00031900
032000     MOVE WS-CUR-CENTURY TO WS-RUN-CCYY(1:2).                     00032000
032100     MOVE WS-CUR-YY      TO WS-RUN-CCYY(3:2).                     00032100
032200     MOVE WS-CUR-MM      TO WS-RUN-MM.                            00032200
032300     MOVE WS-CUR-DD      TO WS-RUN-DD.                            00032300
032400     MOVE WS-CUR-MM      TO WS-TRACK-PREFIX-MM.                   00032400
032500     MOVE WS-CUR-DD      TO WS-TRACK-PREFIX-DD.                   00032500
032600     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.                    00032600
032700     PERFORM 750-LOAD-SERVICE-TABLE-RTN THRU 750-EXIT.            00032700
032800     PERFORM 760-LOAD-WEBHOOK-TABLE-RTN THRU 760-EXIT.            00032800
032900     PERFORM 100-PROCESS-REQUEST-RTN THRU 100-EXIT                00032900
033000            UNTIL WS-REQ-IS-EOF.                                  00033000
033100     PERFORM 800-RUN-TOTALS-RTN THRU 800-EXIT.                    00033100
033200     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.                   00033200
033300     GOBACK.                                                      00033300
033400                                                                  00033400
033500 100-PROCESS-REQUEST-RTN.                                         00033500
033600     PERFORM 710-READ-REQUEST-RTN THRU 710-EXIT.                  00033600
033700    IF NOT WS-REQ-IS-EOF                                          00033700
033800         ADD 1 TO WS-REQ-COUNT                                    00033800
033900         MOVE 'Y' TO WS-REQUEST-OK                                00033900
034000         MOVE SPACES TO WS-REJECT-CODE                            00034000
034100         MOVE SPACES TO WS-REJECT-MSG                             00034100
034200         PERFORM 110-VALIDATE-PACKAGE-RTN THRU 110-EXIT           00034200
034300        IF WS-REQUEST-IS-OK                                       00034300
034400             PERFORM 120-VALIDATE-ADDRESSES-RTN THRU 120-EXIT     00034400
034500         END-IF                                                   00034500
034600        IF WS-REQUEST-IS-OK                                       00034600
034700             PERFORM 130-LOOKUP-SERVICE-RTN THRU 130-EXIT         00034700
034800         END-IF                                                   00034800
034900        IF WS-REQUEST-IS-OK                                       00034900
035000             PERFORM 140-RATE-SHIPMENT-RTN THRU 140-EXIT          00035000
035100             PERFORM 150-WRITE-MASTER-RTN THRU 150-EXIT           00035100
035200             PERFORM 160-WRITE-EVENT-RTN THRU 160-EXIT            00035200
035300             PERFORM 170-DISPATCH-NOTICE-RTN THRU 170-EXIT        00035300
035400             PERFORM 180-ACCUMULATE-TOTALS-RTN THRU 180-EXIT      00035400
035500             ADD 1 TO WS-ACCEPTED-COUNT                           00035500
035600         ELSE                                                     00035600
035700             MOVE REQ-ID TO WS-REJECT-ID                          00035700
035800             PERFORM 190-REJECT-RTN THRU 190-EXIT                 00035800
035900             ADD 1 TO WS-REJECTED-COUNT                           00035900
036000         END-IF                                                   00036000
036100     END-IF.                                                      00036100
036200 100-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400                                                                  00036400
036500 110-VALIDATE-PACKAGE-RTN.                                        00036500
036600     IF REQ-WEIGHT NOT > ZERO                                     00036600
036700         MOVE 'N' TO WS-REQUEST-OK                                00036700
036800         MOVE 'P001' TO WS-REJECT-CODE                            00036800
036900         MOVE 'PACKAGE WEIGHT MUST BE GREATER THAN ZERO'          00036900
037000             TO WS-REJECT-MSG                                     00037000
037100     ELSE                                                         00037100
037200         IF REQ-WEIGHT > 1000.00                                  00037200
037300             MOVE 'N' TO WS-REQUEST-OK                            00037300
037400             MOVE 'P002' TO WS-REJECT-CODE                        00037400
037500             MOVE 'PACKAGE WEIGHT EXCEEDS 1000.00 KG'             00037500
037600                 TO WS-REJECT-MSG                                 00037600
037700         ELSE                                                     00037700
037800             IF REQ-LENGTH NOT > ZERO OR REQ-WIDTH NOT > ZERO     00037800
037900                 OR REQ-HEIGHT NOT > ZERO                         00037900
038000                 MOVE 'N' TO WS-REQUEST-OK                        00038000
038100                 MOVE 'P003' TO WS-REJECT-CODE                    00038100
038200                 MOVE 'LENGTH, WIDTH OR HEIGHT NOT > ZERO'        00038200
038300                     TO WS-REJECT-MSG                             00038300
038400             END-IF                                               00038400
038500         END-IF                                                   00038500
038600     END-IF.                                                      00038600
038700 110-EXIT.                                                        00038700
038800     EXIT.                                                        00038800
038900                                                                  00038900
039000 120-VALIDATE-ADDRESSES-RTN.                                      00039000
039100     MOVE RCV-NAME   TO WS-ADR-NAME.                              00039100
039200     MOVE RCV-STREET TO WS-ADR-STREET.                            00039200
039300     MOVE RCV-CITY   TO WS-ADR-CITY.                              00039300
039400     MOVE RCV-STATE  TO WS-ADR-STATE.                             00039400
039500     MOVE RCV-ZIP    TO WS-ADR-ZIP.                               00039500
039600     MOVE RCV-PHONE  TO WS-ADR-PHONE.                             00039600
039700     CALL 'SHPADDR' USING WS-ADR-PARMS, WS-ADR-RETURN-CD.         00039700
039800    IF NOT WS-ADR-IS-VALID                                        00039800
039900         MOVE 'N' TO WS-REQUEST-OK                                00039900
040000         MOVE WS-ADR-REASON-CODE TO WS-REJECT-CODE                00040000
040100         MOVE 'RECEIVER ADDRESS FAILED VALIDATION'                00040100
040200             TO WS-REJECT-MSG                                     00040200
040300     ELSE                                                         00040300
040400         PERFORM 121-CHECK-SENDER-PRESENT-RTN THRU 121-EXIT       00040400
040500        IF WS-SENDER-IS-PRESENT                                   00040500
040600             MOVE SND-NAME   TO WS-ADR-NAME                       00040600
040700             MOVE SND-STREET TO WS-ADR-STREET                     00040700
040800             MOVE SND-CITY   TO WS-ADR-CITY                       00040800
040900             MOVE SND-STATE  TO WS-ADR-STATE                      00040900
041000             MOVE SND-ZIP    TO WS-ADR-ZIP                        00041000
041100             MOVE SND-PHONE  TO WS-ADR-PHONE                      00041100
041200             CALL 'SHPADDR' USING WS-ADR-PARMS, WS-ADR-RETURN-CD  00041200
041300            IF NOT WS-ADR-IS-VALID                                00041300
041400                 MOVE 'N' TO WS-REQUEST-OK                        00041400
041500                 MOVE WS-ADR-REASON-CODE TO WS-REJECT-CODE        00041500
041600                 MOVE 'SENDER ADDRESS FAILED VALIDATION'          00041600
041700                     TO WS-REJECT-MSG                             00041700
041800             END-IF                                               00041800
041900         END-IF                                                   00041900
042000     END-IF.                                                      00042000
042100 120-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300                                                                  00042300
042400 121-CHECK-SENDER-PRESENT-RTN.                                    00042400
042500     MOVE REQ-SENDER TO WS-SENDER-GROUP.                          00042500
042600     MOVE 'N' TO WS-SENDER-PRESENT.                               00042600
042700     PERFORM 610-SCAN-SENDER-BYTE-RTN THRU 610-EXIT               00042700
042800             VARYING WS-SENDER-SUB FROM 1 BY 1                    00042800
042900            UNTIL WS-SENDER-SUB > 125 OR WS-SENDER-IS-PRESENT.    00042900
043000 121-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200                                                                  00043200
043300 610-SCAN-SENDER-BYTE-RTN.                                        00043300
043400     IF WS-SENDER-BYTE(WS-SENDER-SUB) NOT = SPACE                 00043400
043500         MOVE 'Y' TO WS-SENDER-PRESENT                            00043500
043600     END-IF.                                                      00043600
043700 610-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900                                                                  00043900
044000 130-LOOKUP-SERVICE-RTN.                                          00044000
044100     MOVE 0 TO WS-SVC-FOUND-IDX.                                  00044100
044200     SET SVT-IDX TO 1.                                            00044200
044300     SEARCH ALL SVT-ENTRY                                         00044300
044400         AT END                                                   00044400
044500             MOVE 'N' TO WS-REQUEST-OK                            00044500
044600             MOVE 'S001' TO WS-REJECT-CODE                        00044600
044700             MOVE 'SERVICE TYPE NOT FOUND FOR COMPANY'            00044700
044800                 TO WS-REJECT-MSG                                 00044800
044900         WHEN SVT-COMPANY-ID(SVT-IDX) = REQ-COMPANY-ID            00044900
045000             AND SVT-CODE(SVT-IDX) = REQ-SERVICE-CODE             00045000
045100            IF NOT SVT-IS-ACTIVE(SVT-IDX)                         00045100
045200                 MOVE 'N' TO WS-REQUEST-OK                        00045200
045300                 MOVE 'S002' TO WS-REJECT-CODE                    00045300
045400                 MOVE 'SERVICE TYPE IS NOT ACTIVE'                00045400
045500                     TO WS-REJECT-MSG                             00045500
045600             ELSE                                                 00045600
045700                 SET WS-SVC-FOUND-IDX TO SVT-IDX                  00045700
045800             END-IF                                               00045800
045900     END-SEARCH.                                                  00045900
046000 130-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200                                                                  00046200
046300 140-RATE-SHIPMENT-RTN.                                           00046300
046400     MOVE REQ-WEIGHT                         TO WS-RTE-WEIGHT.    00046400
046500     MOVE SVT-BASE-RATE(WS-SVC-FOUND-IDX)     TO WS-RTE-BASE-RATE.00046500
046600     MOVE SVT-RATE-PER-KG(WS-SVC-FOUND-IDX) TO WS-RTE-RATE-PER-KG.00046600
046700     MOVE SVT-DAYS-MIN(WS-SVC-FOUND-IDX)      TO WS-RTE-DAYS-MIN. 00046700
046800     MOVE SVT-DAYS-MAX(WS-SVC-FOUND-IDX)      TO WS-RTE-DAYS-MAX. 00046800
046900     MOVE WS-RUN-DATE-NUM                     TO WS-RTE-RUN-DATE. 00046900
047000     CALL 'SHPRATE' USING WS-RTE-PARMS, WS-RTE-RETURN-CD.         00047000
047100 140-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
047300                                                                  00047300
047400 150-WRITE-MASTER-RTN.                                            00047400
047500     MOVE REQ-ID TO WS-TRACK-REQ.                                 00047500
047600     MOVE REQ-ID           TO MSTO-ID.                            00047600
047700     MOVE REQ-COMPANY-ID   TO MSTO-COMPANY-ID.                    00047700
047800     MOVE WS-TRACK-NO-NUM  TO MSTO-TRACKING-NO.                   00047800
047900     MOVE REQ-REFERENCE    TO MSTO-REFERENCE.                     00047900
048000     MOVE REQ-SERVICE-CODE TO MSTO-SERVICE-CODE.                  00048000
048100     MOVE REQ-WEIGHT       TO MSTO-WEIGHT.                        00048100
048200     MOVE WS-RTE-EST-COST  TO MSTO-EST-COST.                      00048200
048300     MOVE WS-RTE-EST-DELIV-MAX TO MSTO-EST-DELIVERY.              00048300
048400     MOVE 'created'        TO MSTO-STATUS.                        00048400
048500     MOVE 0                TO MSTO-CARRIER-ID.                    00048500
048600     MOVE 'N'               TO MSTO-PAID-FLAG.                    00048600
048700     WRITE MSTO-REC.                                              00048700
048800     IF WS-MST-STATUS NOT = '00'                                  00048800
048900         DISPLAY 'SHPPROC - ERROR WRITING SHIPMENT MASTER. RC: '  00048900
049000             WS-MST-STATUS                                        00049000
049100     END-IF.                                                      00049100
049200 150-EXIT.                                                        00049200
049300     EXIT.                                                        00049300
049400                                                                  00049400
049500 160-WRITE-EVENT-RTN.                                             00049500
049600     MOVE WS-TRACK-NO-NUM TO EVT-TRACKING-NO.                     00049600
049700     MOVE 'created'       TO EVT-STATUS.                          00049700
049800     MOVE 'SHIPMENT CREATED SUCCESSFULLY' TO EVT-DESCRIPTION.     00049800
049900    IF WS-SENDER-IS-PRESENT                                       00049900
050000         MOVE SPACES TO EVT-LOCATION                              00050000
050100         STRING SND-CITY  DELIMITED BY SPACE                      00050100
050200                ', '      DELIMITED BY SIZE                       00050200
050300                SND-STATE DELIMITED BY SPACE                      00050300
050400             INTO EVT-LOCATION                                    00050400
050500     ELSE                                                         00050500
050600         MOVE SPACES TO EVT-LOCATION                              00050600
050700     END-IF.                                                      00050700
050800     MOVE WS-RUN-DATE-NUM TO EVT-DATE.                            00050800
050900     WRITE EVT-REC.                                               00050900
051000 160-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200                                                                  00051200
051300 170-DISPATCH-NOTICE-RTN.                                         00051300
051400     MOVE REQ-COMPANY-ID  TO WS-NTD-COMPANY-ID.                   00051400
051500     MOVE 'shipment.created' TO WS-NTD-EVENT.                     00051500
051600     MOVE WS-TRACK-NO-NUM TO WS-NTD-TRACKING-NO.                  00051600
051700     MOVE 'created'        TO WS-NTD-NEW-STATUS.                  00051700
051800     CALL 'SHPNOTE' USING WS-NTD-PARMS, WS-WBH-TABLE-SIZE,        00051800
051900             WS-WBH-ENTRIES, WS-NTF-MATCHES, WS-NTD-RETURN-CD.    00051900
052000     PERFORM 171-WRITE-ONE-NOTICE-RTN THRU 171-EXIT               00052000
052100             VARYING WS-NTC-SUB FROM 1 BY 1                       00052100
052200             UNTIL WS-NTC-SUB > WS-NTD-MATCH-COUNT.               00052200
052300 170-EXIT.                                                        00052300
052400     EXIT.                                                        00052400
052500                                                                  00052500
052600 171-WRITE-ONE-NOTICE-RTN.                                        00052600
052700     MOVE WS-NTF-MATCH-URL(WS-NTC-SUB) TO NTF-URL.                00052700
052800     MOVE WS-NTD-EVENT        TO NTF-EVENT.                       00052800
052900     MOVE WS-NTD-TRACKING-NO  TO NTF-TRACKING-NO.                 00052900
053000     MOVE WS-NTD-NEW-STATUS   TO NTF-NEW-STATUS.                  00053000
053100     MOVE WS-RUN-DATE-NUM     TO NTF-DATE.                        00053100
053200     WRITE NTF-REC.                                               00053200
053300     ADD 1 TO WS-NOTICE-COUNT.                                    00053300
053400 171-EXIT.                                                        00053400
053500     EXIT.                                                        00053500
053600                                                                  00053600
053700 180-ACCUMULATE-TOTALS-RTN.                                       00053700
053800     ADD WS-RTE-EST-COST TO WS-TOTAL-COST.                        00053800
053900     PERFORM 181-FIND-COMPANY-ENTRY-RTN THRU 181-EXIT.            00053900
054000     ADD 1 TO CT-SHIP-COUNT(WS-CT-FOUND-IDX).                     00054000
054100     ADD WS-RTE-EST-COST TO CT-TOTAL-COST(WS-CT-FOUND-IDX).       00054100
054200 180-EXIT.                                                        00054200
054300     EXIT.                                                        00054300
054400                                                                  00054400
054500 181-FIND-COMPANY-ENTRY-RTN.                                      00054500
054600     MOVE 0 TO WS-CT-FOUND-IDX.                                   00054600
054700     PERFORM 182-SCAN-COMPANY-ENTRY-RTN THRU 182-EXIT             00054700
054800             VARYING WS-CT-SUB FROM 1 BY 1                        00054800
054900             UNTIL WS-CT-SUB > WS-CT-COUNT                        00054900
055000                 OR WS-CT-FOUND-IDX NOT = 0.                      00055000
055100     IF WS-CT-FOUND-IDX = 0                                       00055100
055200         ADD 1 TO WS-CT-COUNT                                     00055200
055300         MOVE WS-CT-COUNT TO WS-CT-FOUND-IDX                      00055300
055400         MOVE REQ-COMPANY-ID TO CT-COMPANY-ID(WS-CT-FOUND-IDX)    00055400
055500         MOVE 0 TO CT-SHIP-COUNT(WS-CT-FOUND-IDX)                 00055500
055600         MOVE 0 TO CT-TOTAL-COST(WS-CT-FOUND-IDX)                 00055600
055700     END-IF.                                                      00055700
055800 181-EXIT.                                                        00055800
055900     EXIT.                                                        00055900
056000                                                                  00056000
056100 182-SCAN-COMPANY-ENTRY-RTN.                                      00056100
056200     IF CT-COMPANY-ID(WS-CT-SUB) = REQ-COMPANY-ID                 00056200
056300         MOVE WS-CT-SUB TO WS-CT-FOUND-IDX                        00056300
056400     END-IF.                                                      00056400
056500 182-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700                                                                  00056700
056800 190-REJECT-RTN.                                                  00056800
056900     MOVE SPACES TO REJ-RECORD.                                   00056900
057000     STRING WS-REJECT-ID  DELIMITED BY SIZE                       00057000
057100            ' '            DELIMITED BY SIZE                      00057100
057200            WS-REJECT-CODE DELIMITED BY SIZE                      00057200
057300            ' '            DELIMITED BY SIZE                      00057300
057400            WS-REJECT-MSG  DELIMITED BY SIZE                      00057400
057500         INTO REJ-RECORD.                                         00057500
057600     WRITE REJ-RECORD.                                            00057600
057700 190-EXIT.                                                        00057700
057800     EXIT.                                                        00057800
057900                                                                  00057900
058000 700-OPEN-FILES-RTN.                                              00058000
058100     OPEN INPUT  SHIPMENT-REQUEST-FILE                            00058100
058200                 SERVICE-TYPE-FILE                                00058200
058300                 WEBHOOK-FILE                                     00058300
058400          OUTPUT SHIPMENT-MASTER-FILE                             00058400
058500                 TRACKING-EVENT-FILE                              00058500
058600                 NOTIFICATION-FILE                                00058600
058700                 REJECT-FILE                                      00058700
058800                 CONTROL-REPORT-FILE.                             00058800
058900     IF WS-REQ-STATUS NOT = '00'                                  00058900
059000         DISPLAY 'SHPPROC - ERROR OPENING SHIPMENT REQUEST. RC: ' 00059000
059100             WS-REQ-STATUS                                        00059100
059200         MOVE 16 TO RETURN-CODE                                   00059200
059300         MOVE 'Y' TO WS-REQ-EOF                                   00059300
059400     END-IF.                                                      00059400
059500     IF WS-SVC-STATUS NOT = '00'                                  00059500
059600         DISPLAY 'SHPPROC - ERROR OPENING SERVICE TYPE FILE. RC: '00059600
059700             WS-SVC-STATUS                                        00059700
059800         MOVE 16 TO RETURN-CODE                                   00059800
059900         MOVE 'Y' TO WS-REQ-EOF                                   00059900
060000     END-IF.                                                      00060000
060100     IF WS-WBH-STATUS NOT = '00'                                  00060100
060200         DISPLAY 'SHPPROC - ERROR OPENING WEBHOOK FILE. RC: '     00060200
060300             WS-WBH-STATUS                                        00060300
060400         MOVE 16 TO RETURN-CODE                                   00060400
060500         MOVE 'Y' TO WS-REQ-EOF                                   00060500
060600     END-IF.                                                      00060600
060700 700-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
060900                                                                  00060900
061000 710-READ-REQUEST-RTN.                                            00061000
061100     READ SHIPMENT-REQUEST-FILE                                   00061100
061200         AT END MOVE 'Y' TO WS-REQ-EOF.                           00061200
061300     EVALUATE WS-REQ-STATUS                                       00061300
061400         WHEN '00'                                                00061400
061500             CONTINUE                                             00061500
061600         WHEN '10'                                                00061600
061700             MOVE 'Y' TO WS-REQ-EOF                               00061700
061800         WHEN OTHER                                               00061800
061900             DISPLAY 'SHPPROC - ERROR READING SHPREQ. RC: '       00061900
062000                 WS-REQ-STATUS                                    00062000
062100             MOVE 'Y' TO WS-REQ-EOF                               00062100
062200     END-EVALUATE.                                                00062200
062300 710-EXIT.                                                        00062300
062400     EXIT.                                                        00062400
062500                                                                  00062500
062600 750-LOAD-SERVICE-TABLE-RTN.                                      00062600
062700     MOVE 0 TO WS-SVC-COUNT.                                      00062700
062800     PERFORM 751-READ-SERVICE-RTN THRU 751-EXIT.                  00062800
062900     PERFORM 752-ADD-SERVICE-ENTRY-RTN THRU 752-EXIT              00062900
063000            UNTIL WS-SVC-IS-EOF.                                  00063000
063100 750-EXIT.                                                        00063100
063200     EXIT.                                                        00063200
063300                                                                  00063300
063400 751-READ-SERVICE-RTN.                                            00063400
063500     READ SERVICE-TYPE-FILE                                       00063500
063600         AT END MOVE 'Y' TO WS-SVC-EOF.                           00063600
063700     IF WS-SVC-STATUS NOT = '00' AND WS-SVC-STATUS NOT = '10'     00063700
063800         DISPLAY 'SHPPROC - ERROR READING SERVICE TYPE FILE. RC: '00063800
063900             WS-SVC-STATUS                                        00063900
064000         MOVE 'Y' TO WS-SVC-EOF                                   00064000
064100     END-IF.                                                      00064100
064200 751-EXIT.                                                        00064200
064300     EXIT.                                                        00064300
064400                                                                  00064400
064500 752-ADD-SERVICE-ENTRY-RTN.                                       00064500
064600     ADD 1 TO WS-SVC-COUNT.                                       00064600
064700     MOVE SVC-COMPANY-ID   TO SVT-COMPANY-ID(WS-SVC-COUNT).       00064700
064800     MOVE SVC-CODE         TO SVT-CODE(WS-SVC-COUNT).             00064800
064900     MOVE SVC-NAME         TO SVT-NAME(WS-SVC-COUNT).             00064900
065000     MOVE SVC-BASE-RATE    TO SVT-BASE-RATE(WS-SVC-COUNT).        00065000
065100     MOVE SVC-RATE-PER-KG  TO SVT-RATE-PER-KG(WS-SVC-COUNT).      00065100
065200     MOVE SVC-DAYS-MIN     TO SVT-DAYS-MIN(WS-SVC-COUNT).         00065200
065300     MOVE SVC-DAYS-MAX     TO SVT-DAYS-MAX(WS-SVC-COUNT).         00065300
065400     MOVE SVC-ACTIVE       TO SVT-ACTIVE(WS-SVC-COUNT).           00065400
065500     PERFORM 751-READ-SERVICE-RTN THRU 751-EXIT.                  00065500
065600 752-EXIT.                                                        00065600
065700     EXIT.                                                        00065700
065800                                                                  00065800
065900 760-LOAD-WEBHOOK-TABLE-RTN.                                      00065900
066000     MOVE 0 TO WS-WBH-TABLE-SIZE.                                 00066000
066100     PERFORM 761-READ-WEBHOOK-RTN THRU 761-EXIT.                  00066100
066200     PERFORM 762-ADD-WEBHOOK-ENTRY-RTN THRU 762-EXIT              00066200
066300            UNTIL WS-WBH-IS-EOF.                                  00066300
066400 760-EXIT.                                                        00066400
066500     EXIT.                                                        00066500
066600                                                                  00066600
066700 761-READ-WEBHOOK-RTN.                                            00066700
066800     READ WEBHOOK-FILE                                            00066800
066900         AT END MOVE 'Y' TO WS-WBH-EOF.                           00066900
067000     IF WS-WBH-STATUS NOT = '00' AND WS-WBH-STATUS NOT = '10'     00067000
067100         DISPLAY 'SHPPROC - ERROR READING WEBHOOK FILE. RC: '     00067100
067200             WS-WBH-STATUS                                        00067200
067300         MOVE 'Y' TO WS-WBH-EOF                                   00067300
067400     END-IF.                                                      00067400
067500 761-EXIT.                                                        00067500
067600     EXIT.                                                        00067600
067700                                                                  00067700
067800 762-ADD-WEBHOOK-ENTRY-RTN.                                       00067800
067900     ADD 1 TO WS-WBH-TABLE-SIZE.                                  00067900
068000     MOVE WBH-COMPANY-ID TO                                       00068000
068100         WS-WBH-E-COMPANY-ID(WS-WBH-TABLE-SIZE).                  00068100
068200     MOVE WBH-URL        TO WS-WBH-E-URL(WS-WBH-TABLE-SIZE).      00068200
068300     MOVE WBH-SECRET     TO WS-WBH-E-SECRET(WS-WBH-TABLE-SIZE).   00068300
068400     MOVE WBH-ACTIVE     TO WS-WBH-E-ACTIVE(WS-WBH-TABLE-SIZE).   00068400
068500     PERFORM 761-READ-WEBHOOK-RTN THRU 761-EXIT.                  00068500
068600 762-EXIT.                                                        00068600
068700     EXIT.                                                        00068700
068800                                                                  00068800
068900 790-CLOSE-FILES-RTN.                                             00068900
069000     CLOSE SHIPMENT-REQUEST-FILE                                  00069000
069100           SERVICE-TYPE-FILE                                      00069100
069200           WEBHOOK-FILE                                           00069200
069300           SHIPMENT-MASTER-FILE                                   00069300
069400           TRACKING-EVENT-FILE                                    00069400
069500           NOTIFICATION-FILE                                      00069500
069600           REJECT-FILE                                            00069600
069700           CONTROL-REPORT-FILE.                                   00069700
069800 790-EXIT.                                                        00069800
069900     EXIT.                                                        00069900
070000                                                                  00070000
070100 800-RUN-TOTALS-RTN.                                              00070100
070200     MOVE WS-RUN-MM   TO CTL-HDR-MM.                              00070200
070300     MOVE WS-RUN-DD   TO CTL-HDR-DD.                              00070300
070400     MOVE WS-RUN-CCYY TO CTL-HDR-CCYY.                            00070400
070500     WRITE CTL-RECORD FROM CTL-HEADER1.                           00070500
070600     WRITE CTL-RECORD FROM CTL-COMPANY-HDR.                       00070600
070700     PERFORM 801-WRITE-COMPANY-LINE-RTN THRU 801-EXIT             00070700
070800             VARYING WS-CT-SUB FROM 1 BY 1                        00070800
070900             UNTIL WS-CT-SUB > WS-CT-COUNT.                       00070900
071000     MOVE WS-REQ-COUNT      TO CTL-GT-READ.                       00071000
071100     MOVE WS-ACCEPTED-COUNT TO CTL-GT-ACCEPTED.                   00071100
071200     MOVE WS-REJECTED-COUNT TO CTL-GT-REJECTED.                   00071200
071300     WRITE CTL-RECORD FROM CTL-GRAND-TOTAL.                       00071300
071400     MOVE WS-TOTAL-COST   TO CTL-GT-COST.                         00071400
071500     MOVE WS-NOTICE-COUNT TO CTL-GT-NOTICES.                      00071500
071600     WRITE CTL-RECORD FROM CTL-GRAND-TOTAL-2.                     00071600
071700 800-EXIT.                                                        00071700
071800     EXIT.                                                        00071800
071900                                                                  00071900
072000 801-WRITE-COMPANY-LINE-RTN.                                      00072000
072100     MOVE CT-COMPANY-ID(WS-CT-SUB)  TO CTL-CO-ID.                 00072100
072200     MOVE CT-SHIP-COUNT(WS-CT-SUB)  TO CTL-CO-SHIP-COUNT.         00072200
072300     MOVE CT-TOTAL-COST(WS-CT-SUB)  TO CTL-CO-TOTAL-COST.         00072300
072400     WRITE CTL-RECORD FROM CTL-COMPANY-DETAIL.                    00072400
072500 801-EXIT.                                                        00072500
072600     EXIT.                                                        00072600
